000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC004                                             *
000130*                                                                *
000140*  FECHA CREACION: 14/03/1989                                    *
000150*                                                                *
000160*  AUTOR: R. QUINTERO                                            *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: LAYOUT DEL RENGLON DE RECHAZO (REJECT-RECORD)    *
000210*               ESCRITO EN RECHAZOS PARA CADA SOLICITUD QUE      *
000220*               NO PASA LA VALIDACION.                           *
000230*                                                                *
000240******************************************************************
000250*   L O G   D E   M O D I F I C A C I O N E S                    *
000260******************************************************************
000270*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000280*----------  --------  --------  ---------------------------    *
000290*  14/03/89  RQUINT    V1-0001   CREACION ORIGINAL               *
000300******************************************************************
000310*
000320 01  RJR-REJECT-RECORD.
000330     05  RJR-TRADE-REFERENCE         PIC X(50).
000340     05  RJR-REJECT-REASON           PIC X(100).
000350     05  FILLER                      PIC X(10).
