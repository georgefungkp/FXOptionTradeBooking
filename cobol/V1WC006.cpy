000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC006                                             *
000130*                                                                *
000140*  FECHA CREACION: 14/03/1989                                    *
000150*                                                                *
000160*  AUTOR: R. QUINTERO                                            *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: TABLAS DE REFERENCIA COMUNES A LOS PROGRAMAS     *
000210*               DE NEGOCIO DE DIVISAS: MONEDAS SOPORTADAS,       *
000220*               ESCALA DE CALIFICACION DE RIESGO E INDICES DE    *
000230*               TASA FLOTANTE.  SE CARGAN POR VALUE/REDEFINES,   *
000240*               SIN E/S A ARCHIVO.                               *
000250*                                                                *
000260******************************************************************
000270*   L O G   D E   M O D I F I C A C I O N E S                    *
000280******************************************************************
000290*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000300*----------  --------  --------  ---------------------------    *
000310*  14/03/89  RQUINT    V1-0001   CREACION ORIGINAL               *
000320*  27/01/93  RQUINT    V1-0204   AGREGADA TABLA DE RATING        *
000330*  02/09/91  LMARQUEZ  V1-0118   AGREGADOS INDICES FLOTANTES     *
000340******************************************************************
000350*
000360*----------- MONEDAS SOPORTADAS (SUPPORTED_CURRENCIES) -----------
000370 01  RT-MONEDA-VALORES.
000380     05  FILLER                  PIC X(03)   VALUE 'USD'.
000390     05  FILLER                  PIC X(03)   VALUE 'EUR'.
000400     05  FILLER                  PIC X(03)   VALUE 'GBP'.
000410     05  FILLER                  PIC X(03)   VALUE 'JPY'.
000420     05  FILLER                  PIC X(03)   VALUE 'CHF'.
000430     05  FILLER                  PIC X(03)   VALUE 'CAD'.
000440     05  FILLER                  PIC X(03)   VALUE 'AUD'.
000450     05  FILLER                  PIC X(03)   VALUE 'NZD'.
000460     05  FILLER                  PIC X(03)   VALUE 'SEK'.
000470     05  FILLER                  PIC X(03)   VALUE 'NOK'.
000480     05  FILLER                  PIC X(03)   VALUE 'DKK'.
000490 01  RT-MONEDAS-SOPORTADAS  REDEFINES RT-MONEDA-VALORES.
000500     05  RT-MONEDA               OCCURS 11 TIMES
000510                                  PIC X(03).
000520*
000530*----------- ESCALA ESTANDAR DE CALIFICACION DE RIESGO -----------
000540 01  RT-RATING-VALORES.
000550     05  FILLER                  PIC X(05)   VALUE 'AAA'.
000560     05  FILLER                  PIC X(05)   VALUE 'AA+'.
000570     05  FILLER                  PIC X(05)   VALUE 'AA'.
000580     05  FILLER                  PIC X(05)   VALUE 'AA-'.
000590     05  FILLER                  PIC X(05)   VALUE 'A+'.
000600     05  FILLER                  PIC X(05)   VALUE 'A'.
000610     05  FILLER                  PIC X(05)   VALUE 'A-'.
000620     05  FILLER                  PIC X(05)   VALUE 'BBB+'.
000630     05  FILLER                  PIC X(05)   VALUE 'BBB'.
000640     05  FILLER                  PIC X(05)   VALUE 'BBB-'.
000650     05  FILLER                  PIC X(05)   VALUE 'BB+'.
000660     05  FILLER                  PIC X(05)   VALUE 'BB'.
000670     05  FILLER                  PIC X(05)   VALUE 'BB-'.
000680     05  FILLER                  PIC X(05)   VALUE 'B+'.
000690     05  FILLER                  PIC X(05)   VALUE 'B'.
000700     05  FILLER                  PIC X(05)   VALUE 'B-'.
000710     05  FILLER                  PIC X(05)   VALUE 'CCC'.
000720     05  FILLER                  PIC X(05)   VALUE 'CC'.
000730     05  FILLER                  PIC X(05)   VALUE 'C'.
000740     05  FILLER                  PIC X(05)   VALUE 'D'.
000750     05  FILLER                  PIC X(05)   VALUE 'NR'.
000760 01  RT-ESCALA-RATING  REDEFINES RT-RATING-VALORES.
000770     05  RT-RATING               OCCURS 21 TIMES
000780                                  PIC X(05).
000790*
000800*----------- SUBCONJUNTO SUB-INVESTMENT-GRADE (BB+ Y MENOR) ------
000810 01  RT-RATING-ESPEC-VALORES.
000820     05  FILLER                  PIC X(05)   VALUE 'BB+'.
000830     05  FILLER                  PIC X(05)   VALUE 'BB'.
000840     05  FILLER                  PIC X(05)   VALUE 'BB-'.
000850     05  FILLER                  PIC X(05)   VALUE 'B+'.
000860     05  FILLER                  PIC X(05)   VALUE 'B'.
000870     05  FILLER                  PIC X(05)   VALUE 'B-'.
000880     05  FILLER                  PIC X(05)   VALUE 'CCC'.
000890     05  FILLER                  PIC X(05)   VALUE 'CC'.
000900     05  FILLER                  PIC X(05)   VALUE 'C'.
000910     05  FILLER                  PIC X(05)   VALUE 'D'.
000920 01  RT-RATING-ESPECULATIVO  REDEFINES RT-RATING-ESPEC-VALORES.
000930     05  RT-RATING-ESPEC          OCCURS 10 TIMES
000940                                  PIC X(05).
000950*
000960*----------- INDICES DE TASA FLOTANTE -----------------------------
000970 01  RT-INDICE-VALORES.
000980     05  FILLER                  PIC X(10)   VALUE 'SOFR'.
000990     05  FILLER                  PIC X(10)   VALUE 'LIBOR'.
001000     05  FILLER                  PIC X(10)   VALUE 'EURIBOR'.
001010     05  FILLER                  PIC X(10)   VALUE 'SONIA'.
001020     05  FILLER                  PIC X(10)   VALUE 'TONAR'.
001030 01  RT-INDICES-FLOTANTES  REDEFINES RT-INDICE-VALORES.
001040     05  RT-INDICE-FLOT           OCCURS 5 TIMES
001050                                  PIC X(10).
001060*
001070 01  RT-REF-RELLENO.
001080     05  FILLER                  PIC X(08)   VALUE SPACES.
001090******************************************************************
