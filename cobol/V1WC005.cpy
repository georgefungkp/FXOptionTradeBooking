000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC005                                             *
000130*                                                                *
000140*  FECHA CREACION: 08/08/1990                                    *
000150*                                                                *
000160*  AUTOR: L. MARQUEZ                                             *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: LAYOUT DE LA INSTRUCCION DE CAMBIO DE ESTADO /   *
000210*               CANCELACION (STATUS-UPDATE-IN) Y DEL RENGLON     *
000220*               DE EVENTO DE CAMBIO DE ESTADO DESPACHADO A       *
000230*               EVENTOS-ESTADO.                                  *
000240*                                                                *
000250******************************************************************
000260*   L O G   D E   M O D I F I C A C I O N E S                    *
000270******************************************************************
000280*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000290*----------  --------  --------  ---------------------------    *
000300*  08/08/90  LMARQUEZ  V1-0075   CREACION ORIGINAL               *
000310*  11/11/98  JPENA     V1-0299   AJUSTE Y2K EN EVT-EVENT-DATE    *
000320******************************************************************
000330*
000340 01  SUI-STATUS-UPDATE-IN.
000350     05  SUI-TRADE-ID                PIC 9(09).
000360     05  SUI-NEW-STATUS              PIC X(09).
000370     05  FILLER                      PIC X(12).
000380*
000390 01  EVT-STATUS-EVENT.
000400     05  EVT-TRADE-ID                PIC 9(09).
000410     05  EVT-TRADE-REFERENCE         PIC X(50).
000420     05  EVT-OLD-STATUS              PIC X(09).
000430     05  EVT-NEW-STATUS              PIC X(09).
000440*
000450     05  EVT-EVENT-DATE              PIC 9(08).
000460     05  EVT-EVENT-DATE-R    REDEFINES EVT-EVENT-DATE.
000470         10  EVT-EVD-ANO             PIC 9(04).
000480         10  EVT-EVD-MES             PIC 9(02).
000490         10  EVT-EVD-DIA             PIC 9(02).
000500*
000510     05  EVT-EVENT-TIME              PIC 9(06).
000520     05  EVT-MESSAGE                 PIC X(40).
000530     05  FILLER                      PIC X(10).
