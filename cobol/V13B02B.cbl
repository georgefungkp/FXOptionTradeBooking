000100******************************************************************
000110*                                                                *
000120*  PROGRAMA: V13B02B                                             *
000130*                                                                *
000140*  FECHA CREACION: 14/08/1992                                    *
000150*                                                                *
000160*  AUTOR: L. MARQUEZ                                             *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: PROCESO BATCH QUE APLICA LAS INSTRUCCIONES DE    *
000210*               CAMBIO DE ESTADO Y DE CANCELACION SOBRE EL       *
000220*               LIBRO DIARIO DE OPERACIONES (TRADE-LEDGER).      *
000230*               POR CADA OPERACION LEIDA SECUENCIALMENTE DEL     *
000240*               LIBRO SE BUSCA EN LA TABLA DE INSTRUCCIONES      *
000250*               PRECARGADA EN MEMORIA (EL LIBRO ES SECUENCIAL,   *
000260*               NO TIENE CLAVE DE ACCESO DIRECTO), SE VALIDA LA  *
000270*               TRANSICION O LA ELEGIBILIDAD DE CANCELACION, SE  *
000280*               REESCRIBE EL REGISTRO Y SE DESPACHA UN RENGLON   *
000290*               DE EVENTO DE CAMBIO DE ESTADO.                   *
000300*                                                                *
000310******************************************************************
000320*   L O G   D E   M O D I F I C A C I O N E S                    *
000330******************************************************************
000340*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000350*----------  --------  --------  ---------------------------    *
000360*  14/08/92  LMARQUEZ  V1-0119   CREACION ORIGINAL - CAMBIO DE   *
000370*                                ESTADO UNICAMENTE                *
000380*  03/12/93  RQUINT    V1-0253   AGREGADA CANCELACION EL MISMO   *
000390*                                DIA DE OPERACIONES PENDING      *
000400*  19/07/95  LMARQUEZ  V1-0167   DESPACHO DE RENGLON DE EVENTO   *
000410*                                A EVENTOS-ESTADO                 *
000420*  11/11/98  JPENA     V1-0299   AJUSTE Y2K - VENTANA DE SIGLO    *
000430*                                SOBRE ACCEPT FROM DATE           *
000440*  14/01/99  JPENA     V1-0301   PRUEBAS DE PASO DE SIGLO         *
000450*  23/04/02  MSILVA    V1-0342   PRECARGA DE INSTRUCCIONES EN    *
000460*                                TABLA EN MEMORIA - EL LIBRO ES  *
000470*                                SECUENCIAL Y YA NO SE BUSCA POR *
000480*                                REGISTRO RELATIVO/INDICE        *
000490*  02/06/05  MSILVA    V1-0361   REPORTE DE INSTRUCCIONES NO     *
000500*                                UBICADAS AL CIERRE DE LA CORRIDA *
000510******************************************************************
000520******************************************************************
000530*                                                                *
000540*         I D E N T I F I C A T I O N   D I V I S I O N          *
000550*                                                                *
000560******************************************************************
000570 IDENTIFICATION DIVISION.
000580*
000590 PROGRAM-ID.     V13B02B.
000600 AUTHOR.         L. MARQUEZ.
000610 INSTALLATION.   MERCADO LIBRE DE DIVISAS - DIVISION DE SISTEMAS.
000620 DATE-WRITTEN.   14/08/1992.
000630 DATE-COMPILED.
000640 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000650******************************************************************
000660*                                                                *
000670*        E N V I R O N M E N T         D I V I S I O N           *
000680*                                                                *
000690******************************************************************
000700 ENVIRONMENT DIVISION.
000710*
000720 CONFIGURATION SECTION.
000730*
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*
000800     SELECT INSTRUCCIONES-ESTADO ASSIGN TO STATUSIN
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS FS-INS.
000830*
000840     SELECT TRADE-LEDGER         ASSIGN TO TRADELDG
000850            ORGANIZATION IS SEQUENTIAL
000860            FILE STATUS  IS FS-LDG.
000870*
000880     SELECT EVENTOS-ESTADO       ASSIGN TO EVENTOUT
000890            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS  IS FS-EVT.
000910******************************************************************
000920*                                                                *
000930*                D A T A            D I V I S I O N              *
000940*                                                                *
000950******************************************************************
000960 DATA DIVISION.
000970 FILE SECTION.
000980*
000990*--- INSTRUCCIONES DE CAMBIO DE ESTADO / CANCELACION ------------
001000*    RENGLON PLANO. LA ESTRUCTURA SUI-STATUS-UPDATE-IN SE        *
001010*    ENCUENTRA EN WORKING-STORAGE (COPY V1WC005) Y SE LLENA      *
001020*    CON READ ... INTO.                                         *
001030 FD  INSTRUCCIONES-ESTADO
001040     LABEL RECORDS ARE STANDARD.
001050 01  REG-INSTRUCCION.
001060     05  FILLER                      PIC X(30).
001070*
001080*--- LIBRO DIARIO DE OPERACIONES (TRADE-LEDGER) - SECUENCIAL ----
001090 FD  TRADE-LEDGER
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120     COPY V1WC001.
001130*
001140*--- RENGLONES DE EVENTO DE CAMBIO DE ESTADO ---------------------
001150*    RENGLON PLANO. LA ESTRUCTURA EVT-STATUS-EVENT SE ENCUENTRA  *
001160*    EN WORKING-STORAGE (COPY V1WC005) Y SE ESCRIBE CON WRITE    *
001170*    ... FROM.                                                   *
001180 FD  EVENTOS-ESTADO
001190     LABEL RECORDS ARE STANDARD.
001200 01  REG-EVENTO.
001210     05  FILLER                      PIC X(141).
001220******************************************************************
001230*                                                                *
001240*         W O R K I N G   S T O R A G E   S E C T I O N          *
001250*                                                                *
001260******************************************************************
001270 WORKING-STORAGE SECTION.
001280******************************************************************
001290*                       AREA DE CONSTANTES                       *
001300******************************************************************
001310 01  CT-CONSTANTES.
001320     05  CT-PROGRAMA                 PIC X(08)  VALUE 'V13B02B'.
001330     05  CT-MAX-INSTRUCCIONES        PIC 9(05)  COMP VALUE 3000.
001340     05  FILLER                      PIC X(10).
001350******************************************************************
001360*                 CONTADORES INDEPENDIENTES (SUBINDICES)          *
001370******************************************************************
001380 77  WS-I                             PIC 9(05)   COMP.
001390 77  WS-J                             PIC 9(05)   COMP.
001400******************************************************************
001410*                  AREA DE ESTADOS DE ARCHIVO                    *
001420******************************************************************
001430 01  WS-ESTADOS-ARCHIVO.
001440     05  FS-INS                      PIC X(02)   VALUE '00'.
001450     05  FS-LDG                      PIC X(02)   VALUE '00'.
001460     05  FS-EVT                      PIC X(02)   VALUE '00'.
001470     05  FILLER                      PIC X(10).
001480******************************************************************
001490*                       AREA DE SWITCHES                         *
001500******************************************************************
001510 01  SW-SWITCHES.
001520     05  SW-STATUS-LECTURA           PIC X(01)   VALUE 'N'.
001530         88  SW-FIN-LECTURA                       VALUE 'Y'.
001540         88  SW-NO-FIN-LECTURA                    VALUE 'N'.
001550     05  SW-INSTRUCCION-ESTADO       PIC X(01)   VALUE 'N'.
001560         88  SW-INSTRUCCION-VALIDA                VALUE 'Y'.
001570         88  SW-INSTRUCCION-INVALIDA              VALUE 'N'.
001580     05  FILLER                      PIC X(10).
001590******************************************************************
001600*              AREA DE VARIABLES AUXILIARES                      *
001610******************************************************************
001620 01  WS-VARIABLES-AUXILIARES.
001630     05  WS-MOTIVO-RECHAZO           PIC X(60)   VALUE SPACES.
001640     05  WS-ESTADO-ANTERIOR          PIC X(09)   VALUE SPACES.
001650*
001660     05  WS-SIS-FECHA                PIC 9(06).
001670     05  WS-SIS-FECHA-R   REDEFINES  WS-SIS-FECHA.
001680         10  WS-SIS-AA               PIC 9(02).
001690         10  WS-SIS-MM                PIC 9(02).
001700         10  WS-SIS-DD                PIC 9(02).
001710     05  WS-FECHA-CORRIDA            PIC 9(08)   VALUE ZEROS.
001720     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
001730         10  WS-FCR-ANO               PIC 9(04).
001740         10  WS-FCR-MES               PIC 9(02).
001750         10  WS-FCR-DIA               PIC 9(02).
001760     05  WS-SIS-HORA                 PIC 9(08).
001770*
001780     05  WS-CONTADOR-EDIT            PIC ZZZ,ZZ9.
001790     05  FILLER                      PIC X(10).
001800******************************************************************
001810*                    AREA DE ACUMULADORES                        *
001820******************************************************************
001830 01  AC-ACUMULADORES.
001840     05  AC-REGISTROS-LEIDOS         PIC 9(06)   COMP VALUE ZERO.
001850     05  AC-REGISTROS-ACTUALIZADOS   PIC 9(06)   COMP VALUE ZERO.
001860     05  AC-REGISTROS-RECHAZADOS     PIC 9(06)   COMP VALUE ZERO.
001870     05  AC-INSTRUCCIONES-CARGADAS   PIC 9(06)   COMP VALUE ZERO.
001880     05  AC-INSTRUCCIONES-NO-UBICADAS PIC 9(06)  COMP VALUE ZERO.
001890     05  FILLER                      PIC X(10).
001900******************************************************************
001910*       TABLA EN MEMORIA DE INSTRUCCIONES PENDIENTES DE          *
001920*       APLICAR (SUSTITUYE LA CLAVE DE ARCHIVO - EL LIBRO        *
001930*       DIARIO ES SECUENCIAL, NO INDEXADO POR TRADE-ID)          *
001940******************************************************************
001950 01  TB-TABLA-INSTRUCCIONES.
001960     05  TB-INST-TOTAL               PIC 9(05)   COMP VALUE ZERO.
001970     05  TB-INSTRUCCION  OCCURS 3000 TIMES.
001980         10  TBI-TRADE-ID            PIC 9(09).
001990         10  TBI-NEW-STATUS          PIC X(09).
002000         10  TBI-PROCESADA           PIC X(01).
002010         10  FILLER                  PIC X(05).
002020******************************************************************
002030*          COPY DE LAYOUTS DE INSTRUCCION Y DE EVENTO            *
002040******************************************************************
002050     COPY V1WC005.
002060******************************************************************
002070*                                                                *
002080*           P R O C E D U R E      D I V I S I O N               *
002090*                                                                *
002100******************************************************************
002110 PROCEDURE DIVISION.
002120*
002130 MAINLINE.
002140*
002150     PERFORM 1000-INICIO
002160        THRU 1000-INICIO-EXIT
002170*
002180     PERFORM 2000-PROCESO
002190        THRU 2000-PROCESO-EXIT
002200        UNTIL SW-FIN-LECTURA
002210*
002220     PERFORM 3000-FIN
002230        THRU 3000-FIN-EXIT
002240*
002250     GOBACK.
002260******************************************************************
002270* 1000-INICIO                                                    *
002280*   ABRE ARCHIVOS, OBTIENE LA FECHA DE CORRIDA (CON VENTANA DE   *
002290*   SIGLO Y2K) Y PRECARGA LA TABLA DE INSTRUCCIONES PENDIENTES.  *
002300******************************************************************
002310 1000-INICIO.
002320*
002330     SET  SW-NO-FIN-LECTURA          TO TRUE
002340     MOVE ZERO                       TO AC-REGISTROS-LEIDOS
002350                                         AC-REGISTROS-ACTUALIZADOS
002360                                         AC-REGISTROS-RECHAZADOS
002370*
002380     ACCEPT WS-SIS-FECHA              FROM DATE
002390     IF WS-SIS-AA < 50
002400        MOVE 20                      TO WS-FCR-ANO(1:2)
002410     ELSE
002420        MOVE 19                      TO WS-FCR-ANO(1:2)
002430     END-IF
002440     MOVE WS-SIS-AA                   TO WS-FCR-ANO(3:2)
002450     MOVE WS-SIS-MM                   TO WS-FCR-MES
002460     MOVE WS-SIS-DD                   TO WS-FCR-DIA
002470*
002480     PERFORM 1100-CARGAR-INSTRUCCIONES
002490        THRU 1100-CARGAR-INSTRUCCIONES-EXIT
002500*
002510     OPEN I-O TRADE-LEDGER
002520     IF FS-LDG NOT = '00'
002530        DISPLAY '*** ERROR AL ABRIR TRADE-LEDGER EN I-O - '
002540                 'FILE STATUS = ' FS-LDG
002550        SET SW-FIN-LECTURA            TO TRUE
002560     END-IF
002570*
002580     OPEN OUTPUT EVENTOS-ESTADO
002590     IF FS-EVT NOT = '00'
002600        DISPLAY '*** ERROR AL ABRIR EVENTOS-ESTADO - '
002610                 'FILE STATUS = ' FS-EVT
002620        SET SW-FIN-LECTURA            TO TRUE
002630     END-IF
002640*
002650     IF NOT SW-FIN-LECTURA
002660        PERFORM 2100-LEER-TRADE
002670           THRU 2100-LEER-TRADE-EXIT
002680     END-IF
002690*
002700     .
002710 1000-INICIO-EXIT.
002720     EXIT.
002730******************************************************************
002740* 1100-CARGAR-INSTRUCCIONES                                      *
002750*   LEE TODAS LAS INSTRUCCIONES DE CAMBIO DE ESTADO/CANCELACION  *
002760*   Y LAS CARGA EN LA TABLA TB-TABLA-INSTRUCCIONES.              *
002770******************************************************************
002780 1100-CARGAR-INSTRUCCIONES.
002790*
002800     OPEN INPUT INSTRUCCIONES-ESTADO
002810     IF FS-INS NOT = '00'
002820        DISPLAY '*** ERROR AL ABRIR INSTRUCCIONES-ESTADO - '
002830                'FILE STATUS = ' FS-INS
002840        GO TO 1100-CARGAR-INSTRUCCIONES-EXIT
002850     END-IF
002860*
002870 1110-LEER-INSTRUCCION.
002880     READ INSTRUCCIONES-ESTADO INTO SUI-STATUS-UPDATE-IN
002890        AT END
002900           MOVE '10'             TO FS-INS
002910           GO TO 1180-CERRAR-INSTRUCCIONES
002920     END-READ
002930     ADD 1                       TO AC-INSTRUCCIONES-CARGADAS
002940     IF TB-INST-TOTAL < CT-MAX-INSTRUCCIONES
002950        ADD 1                    TO TB-INST-TOTAL
002960        MOVE SUI-TRADE-ID
002970                                 TO TBI-TRADE-ID(TB-INST-TOTAL)
002980        MOVE SUI-NEW-STATUS
002990                                 TO TBI-NEW-STATUS(TB-INST-TOTAL)
003000        MOVE 'N'                 TO TBI-PROCESADA(TB-INST-TOTAL)
003010     ELSE
003020        DISPLAY '*** AVISO - TABLA DE INSTRUCCIONES '
003030                'LLENA, SE IGNORAN LAS RESTANTES'
003040     END-IF
003050     GO TO 1110-LEER-INSTRUCCION.
003060*
003070 1180-CERRAR-INSTRUCCIONES.
003080     CLOSE INSTRUCCIONES-ESTADO
003090     .
003100 1100-CARGAR-INSTRUCCIONES-EXIT.
003110     EXIT.
003120******************************************************************
003130* 2000-PROCESO                                                   *
003140*   POR CADA OPERACION DEL LIBRO DIARIO, BUSCA UNA INSTRUCCION   *
003150*   PENDIENTE DE APLICAR Y LA PROCESA.                           *
003160******************************************************************
003170 2000-PROCESO.
003180*
003190     ADD 1 TO AC-REGISTROS-LEIDOS
003200*
003210     PERFORM 2200-LOCALIZAR-INSTRUCCION
003220        THRU 2200-LOCALIZAR-INSTRUCCION-EXIT
003230*
003240     IF WS-I > ZERO
003250        MOVE 'Y'                      TO TBI-PROCESADA(WS-I)
003260        IF TBI-NEW-STATUS(WS-I) = 'CANCELLED'
003270           PERFORM 2350-VALIDAR-CANCELACION
003280              THRU 2350-VALIDAR-CANCELACION-EXIT
003290        ELSE
003300           PERFORM 2300-VALIDAR-TRANSICION
003310              THRU 2300-VALIDAR-TRANSICION-EXIT
003320        END-IF
003330        IF SW-INSTRUCCION-VALIDA
003340           MOVE TRC-TRADE-STATUS      TO WS-ESTADO-ANTERIOR
003350           MOVE TBI-NEW-STATUS(WS-I)  TO TRC-TRADE-STATUS
003360           PERFORM 2400-ACTUALIZAR-TRADE
003370              THRU 2400-ACTUALIZAR-TRADE-EXIT
003380           PERFORM 2500-DESPACHAR-EVENTO
003390              THRU 2500-DESPACHAR-EVENTO-EXIT
003400           ADD 1 TO AC-REGISTROS-ACTUALIZADOS
003410        ELSE
003420           ADD 1 TO AC-REGISTROS-RECHAZADOS
003430           DISPLAY '*** INSTRUCCION RECHAZADA - TRADE ID: '
003440                   TRC-TRADE-ID ' MOTIVO: ' WS-MOTIVO-RECHAZO
003450        END-IF
003460     END-IF
003470*
003480     PERFORM 2100-LEER-TRADE
003490        THRU 2100-LEER-TRADE-EXIT
003500*
003510     .
003520 2000-PROCESO-EXIT.
003530     EXIT.
003540******************************************************************
003550* 2100-LEER-TRADE                                                *
003560******************************************************************
003570 2100-LEER-TRADE.
003580*
003590     READ TRADE-LEDGER
003600         AT END
003610            SET SW-FIN-LECTURA        TO TRUE
003620         NOT AT END
003630            CONTINUE
003640     END-READ
003650*
003660     .
003670 2100-LEER-TRADE-EXIT.
003680     EXIT.
003690******************************************************************
003700* 2200-LOCALIZAR-INSTRUCCION                                     *
003710*   EXPLORACION LINEAL DE LA TABLA EN MEMORIA. WS-I = 0 SI NO    *
003720*   HAY NINGUNA INSTRUCCION PENDIENTE PARA ESTE TRADE-ID.        *
003730******************************************************************
003740 2200-LOCALIZAR-INSTRUCCION.
003750*
003760     MOVE ZERO                        TO WS-I
003770     MOVE 1 TO WS-J
003780     PERFORM 2210-EXPLORAR-INSTRUCCION
003790        THRU 2210-EXPLORAR-INSTRUCCION-EXIT
003800        UNTIL WS-J > TB-INST-TOTAL
003810*
003820     .
003830 2200-LOCALIZAR-INSTRUCCION-EXIT.
003840     EXIT.
003850******************************************************************
003860* 2210-EXPLORAR-INSTRUCCION                                       *
003870*   UNA ITERACION DE LA EXPLORACION; FUERZA WS-J FUERA DE RANGO   *
003880*   AL ENCONTRAR UNA INSTRUCCION PENDIENTE PARA ESTE TRADE-ID.    *
003890******************************************************************
003900 2210-EXPLORAR-INSTRUCCION.
003910*
003920     IF TBI-TRADE-ID(WS-J) = TRC-TRADE-ID
003930           AND TBI-PROCESADA(WS-J) = 'N'
003940        MOVE WS-J                   TO WS-I
003950        MOVE TB-INST-TOTAL          TO WS-J
003960     END-IF
003970     ADD 1 TO WS-J
003980     .
003990 2210-EXPLORAR-INSTRUCCION-EXIT.
004000     EXIT.
004010******************************************************************
004020* 2300-VALIDAR-TRANSICION                                        *
004030*   MATRIZ DE TRANSICION DE ESTADOS (PENDING/CONFIRMED/SETTLED/  *
004040*   CANCELLED/EXPIRED).                                          *
004050******************************************************************
004060 2300-VALIDAR-TRANSICION.
004070*
004080     SET  SW-INSTRUCCION-VALIDA       TO TRUE
004090     MOVE SPACES                      TO WS-MOTIVO-RECHAZO
004100*
004110     IF TBI-NEW-STATUS(WS-I) NOT = 'PENDING'
004120           AND TBI-NEW-STATUS(WS-I) NOT = 'CONFIRMED'
004130           AND TBI-NEW-STATUS(WS-I) NOT = 'SETTLED'
004140           AND TBI-NEW-STATUS(WS-I) NOT = 'CANCELLED'
004150           AND TBI-NEW-STATUS(WS-I) NOT = 'EXPIRED'
004160        SET SW-INSTRUCCION-INVALIDA   TO TRUE
004170        MOVE 'ESTADO NUEVO NO RECONOCIDO' TO WS-MOTIVO-RECHAZO
004180     END-IF
004190*
004200     IF SW-INSTRUCCION-VALIDA
004210        EVALUATE TRC-TRADE-STATUS
004220            WHEN 'PENDING'
004230                CONTINUE
004240            WHEN 'CONFIRMED'
004250                IF TBI-NEW-STATUS(WS-I) = 'PENDING'
004260                   SET SW-INSTRUCCION-INVALIDA TO TRUE
004270                   MOVE 'NO SE PUEDE REVERTIR CONFIRMED A PENDING'
004280                                      TO WS-MOTIVO-RECHAZO
004290                END-IF
004300            WHEN 'SETTLED'
004310            WHEN 'CANCELLED'
004320            WHEN 'EXPIRED'
004330                IF TBI-NEW-STATUS(WS-I) NOT = TRC-TRADE-STATUS
004340                   SET SW-INSTRUCCION-INVALIDA TO TRUE
004350                   MOVE 'ESTADO TERMINAL, TRANSICION NO PERMITIDA'
004360                                      TO WS-MOTIVO-RECHAZO
004370                END-IF
004380            WHEN OTHER
004390                SET SW-INSTRUCCION-INVALIDA TO TRUE
004400                MOVE 'ESTADO ACTUAL DESCONOCIDO EN EL LIBRO'
004410                                      TO WS-MOTIVO-RECHAZO
004420        END-EVALUATE
004430     END-IF
004440*
004450     .
004460 2300-VALIDAR-TRANSICION-EXIT.
004470     EXIT.
004480******************************************************************
004490* 2350-VALIDAR-CANCELACION                                       *
004500*   SOLO SE CANCELAN OPERACIONES PENDING Y UNICAMENTE EL MISMO   *
004510*   DIA CALENDARIO DE LA OPERACION (TRADE-DATE = FECHA CORRIDA). *
004520******************************************************************
004530 2350-VALIDAR-CANCELACION.
004540*
004550     SET  SW-INSTRUCCION-VALIDA       TO TRUE
004560     MOVE SPACES                      TO WS-MOTIVO-RECHAZO
004570*
004580     IF TRC-TRADE-STATUS NOT = 'PENDING'
004590        SET SW-INSTRUCCION-INVALIDA   TO TRUE
004600        MOVE 'SOLO SE CANCELAN OPERACIONES PENDING'
004610                                      TO WS-MOTIVO-RECHAZO
004620     END-IF
004630*
004640     IF SW-INSTRUCCION-VALIDA
004650           AND TRC-TRADE-DATE NOT = WS-FECHA-CORRIDA
004660        SET SW-INSTRUCCION-INVALIDA   TO TRUE
004670        MOVE 'CANCELACION SOLO EL MISMO DIA DE LA OPERACION'
004680                                      TO WS-MOTIVO-RECHAZO
004690     END-IF
004700*
004710     .
004720 2350-VALIDAR-CANCELACION-EXIT.
004730     EXIT.
004740******************************************************************
004750* 2400-ACTUALIZAR-TRADE                                          *
004760******************************************************************
004770 2400-ACTUALIZAR-TRADE.
004780*
004790     REWRITE TRADE-LEDGER FROM TRC-TRADE-RECORD
004800     IF FS-LDG NOT = '00'
004810        DISPLAY '*** ERROR AL REESCRIBIR TRADE-LEDGER - '
004820                'FILE STATUS = ' FS-LDG ' TRADE ID: '
004830                TRC-TRADE-ID
004840     END-IF
004850*
004860     .
004870 2400-ACTUALIZAR-TRADE-EXIT.
004880     EXIT.
004890******************************************************************
004900* 2500-DESPACHAR-EVENTO                                          *
004910******************************************************************
004920 2500-DESPACHAR-EVENTO.
004930*
004940     MOVE TRC-TRADE-ID                 TO EVT-TRADE-ID
004950     MOVE TRC-TRADE-REFERENCE          TO EVT-TRADE-REFERENCE
004960     MOVE WS-ESTADO-ANTERIOR           TO EVT-OLD-STATUS
004970     MOVE TRC-TRADE-STATUS             TO EVT-NEW-STATUS
004980     MOVE WS-FECHA-CORRIDA             TO EVT-EVENT-DATE
004990*
005000     ACCEPT WS-SIS-HORA                 FROM TIME
005010     MOVE WS-SIS-HORA(1:6)              TO EVT-EVENT-TIME
005020     MOVE 'CAMBIO DE ESTADO DE OPERACION PROCESADO'
005030                                         TO EVT-MESSAGE
005040*
005050     WRITE EVENTOS-ESTADO FROM EVT-STATUS-EVENT
005060     IF FS-EVT NOT = '00'
005070        DISPLAY '*** ERROR AL ESCRIBIR EVENTOS-ESTADO - '
005080                'FILE STATUS = ' FS-EVT
005090     END-IF
005100*
005110     .
005120 2500-DESPACHAR-EVENTO-EXIT.
005130     EXIT.
005140******************************************************************
005150* 3000-FIN                                                       *
005160******************************************************************
005170 3000-FIN.
005180*
005190     CLOSE TRADE-LEDGER
005200           EVENTOS-ESTADO
005210*
005220     PERFORM 3100-IMPRIMIR-RESUMEN
005230        THRU 3100-IMPRIMIR-RESUMEN-EXIT
005240*
005250     PERFORM 3200-REPORTAR-NO-UBICADAS
005260        THRU 3200-REPORTAR-NO-UBICADAS-EXIT
005270*
005280     .
005290 3000-FIN-EXIT.
005300     EXIT.
005310******************************************************************
005320* 3100-IMPRIMIR-RESUMEN                                          *
005330******************************************************************
005340 3100-IMPRIMIR-RESUMEN.
005350*
005360     DISPLAY 'FX TRADE STATUS/CANCELLATION BATCH RUN SUMMARY'
005370     DISPLAY 'RUN DATE:                 ' WS-FECHA-CORRIDA
005380*
005390     MOVE AC-INSTRUCCIONES-CARGADAS     TO WS-CONTADOR-EDIT
005400     DISPLAY 'INSTRUCTIONS LOADED:      ' WS-CONTADOR-EDIT
005410*
005420     MOVE AC-REGISTROS-LEIDOS           TO WS-CONTADOR-EDIT
005430     DISPLAY 'LEDGER RECORDS READ:      ' WS-CONTADOR-EDIT
005440*
005450     MOVE AC-REGISTROS-ACTUALIZADOS     TO WS-CONTADOR-EDIT
005460     DISPLAY 'RECORDS UPDATED:          ' WS-CONTADOR-EDIT
005470*
005480     MOVE AC-REGISTROS-RECHAZADOS       TO WS-CONTADOR-EDIT
005490     DISPLAY 'INSTRUCTIONS REJECTED:    ' WS-CONTADOR-EDIT
005500*
005510     .
005520 3100-IMPRIMIR-RESUMEN-EXIT.
005530     EXIT.
005540******************************************************************
005550* 3200-REPORTAR-NO-UBICADAS                                      *
005560*   INFORMA LAS INSTRUCCIONES CUYO TRADE-ID NO APARECIO EN EL    *
005570*   LIBRO DIARIO DURANTE ESTA CORRIDA.                           *
005580******************************************************************
005590 3200-REPORTAR-NO-UBICADAS.
005600*
005610     MOVE 1 TO WS-J
005620     PERFORM 3210-EXPLORAR-NO-UBICADA
005630        THRU 3210-EXPLORAR-NO-UBICADA-EXIT
005640        UNTIL WS-J > TB-INST-TOTAL
005650*
005660     MOVE AC-INSTRUCCIONES-NO-UBICADAS  TO WS-CONTADOR-EDIT
005670     DISPLAY 'INSTRUCTIONS NOT FOUND:   ' WS-CONTADOR-EDIT
005680*
005690     .
005700 3200-REPORTAR-NO-UBICADAS-EXIT.
005710     EXIT.
005720******************************************************************
005730* 3210-EXPLORAR-NO-UBICADA                                        *
005740*   UNA ITERACION DE LA EXPLORACION DE INSTRUCCIONES SIN          *
005750*   CONTRAPARTIDA EN EL LIBRO DIARIO DURANTE ESTA CORRIDA.        *
005760******************************************************************
005770 3210-EXPLORAR-NO-UBICADA.
005780*
005790     IF TBI-PROCESADA(WS-J) = 'N'
005800        ADD 1 TO AC-INSTRUCCIONES-NO-UBICADAS
005810        DISPLAY '*** AVISO - TRADE ID NO ENCONTRADO EN EL '
005820                'LIBRO DIARIO: ' TBI-TRADE-ID(WS-J)
005830     END-IF
005840     ADD 1 TO WS-J
005850     .
005860 3210-EXPLORAR-NO-UBICADA-EXIT.
005870     EXIT.
