000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC002                                             *
000130*                                                                *
000140*  FECHA CREACION: 14/03/1989                                    *
000150*                                                                *
000160*  AUTOR: R. QUINTERO                                            *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: LAYOUT DE LA SOLICITUD DE OPERACION (TRADE       *
000210*               BOOKING REQUEST) LEIDA DE TRADE-BOOKING-IN.      *
000220*               MISMOS CAMPOS DE NEGOCIO DE V1WC001 SIN LOS      *
000230*               CAMPOS DE AUDITORIA (ID/ESTADO).                 *
000240*                                                                *
000250******************************************************************
000260*   L O G   D E   M O D I F I C A C I O N E S                    *
000270******************************************************************
000280*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000290*----------  --------  --------  ---------------------------    *
000300*  14/03/89  RQUINT    V1-0001   CREACION ORIGINAL               *
000310*  02/09/91  LMARQUEZ  V1-0118   AGREGADO BLOQUE DE SWAP         *
000320*  11/11/98  JPENA     V1-0299   AJUSTE Y2K EN FECHAS CCYYMMDD   *
000330******************************************************************
000340*
000350 01  TBR-TRADE-BOOKING-REQUEST.
000360     05  TBR-TRADE-REFERENCE         PIC X(50).
000370     05  TBR-COUNTERPARTY-ID         PIC 9(09).
000380     05  TBR-PRODUCT-TYPE            PIC X(20).
000390     05  TBR-BASE-CURRENCY           PIC X(03).
000400     05  TBR-QUOTE-CURRENCY          PIC X(03).
000410     05  TBR-NOTIONAL-AMOUNT         PIC S9(17)V99.
000420     05  TBR-OPTION-TYPE             PIC X(04).
000430     05  TBR-STRIKE-PRICE            PIC S9(13)V9(6).
000440     05  TBR-SPOT-RATE               PIC S9(13)V9(6).
000450     05  TBR-FORWARD-RATE            PIC S9(13)V9(6).
000460     05  TBR-EXOTIC-OPTION-TYPE      PIC X(20).
000470     05  TBR-BARRIER-LEVEL           PIC S9(13)V9(6).
000480     05  TBR-KNOCK-IN-OUT            PIC X(10).
000490     05  TBR-OBSERVATION-FREQ        PIC X(07).
000500     05  TBR-SWAP-TYPE               PIC X(20).
000510     05  TBR-NEAR-LEG-AMOUNT         PIC S9(17)V99.
000520     05  TBR-FAR-LEG-AMOUNT          PIC S9(17)V99.
000530     05  TBR-NEAR-LEG-RATE           PIC S9(13)V9(6).
000540     05  TBR-FAR-LEG-RATE            PIC S9(13)V9(6).
000550     05  TBR-NEAR-LEG-DATE           PIC 9(08).
000560     05  TBR-FAR-LEG-DATE            PIC 9(08).
000570     05  TBR-FIXED-RATE              PIC S9(05)V9(6).
000580     05  TBR-FLOATING-RATE-INDEX     PIC X(10).
000590     05  TBR-PAYMENT-FREQUENCY       PIC X(12).
000600*
000610     05  TBR-TRADE-DATE              PIC 9(08).
000620     05  TBR-TRADE-DATE-R    REDEFINES TBR-TRADE-DATE.
000630         10  TBR-TRD-ANO             PIC 9(04).
000640         10  TBR-TRD-MES             PIC 9(02).
000650         10  TBR-TRD-DIA             PIC 9(02).
000660*
000670     05  TBR-VALUE-DATE              PIC 9(08).
000680     05  TBR-VALUE-DATE-R    REDEFINES TBR-VALUE-DATE.
000690         10  TBR-VLD-ANO             PIC 9(04).
000700         10  TBR-VLD-MES             PIC 9(02).
000710         10  TBR-VLD-DIA             PIC 9(02).
000720*
000730     05  TBR-MATURITY-DATE           PIC 9(08).
000740     05  TBR-MATURITY-DATE-R REDEFINES TBR-MATURITY-DATE.
000750         10  TBR-MTD-ANO             PIC 9(04).
000760         10  TBR-MTD-MES             PIC 9(02).
000770         10  TBR-MTD-DIA             PIC 9(02).
000780*
000790     05  TBR-PREMIUM-AMOUNT          PIC S9(17)V99.
000800     05  TBR-PREMIUM-SUPPLIED        PIC X(01).
000810     05  TBR-PREMIUM-CURRENCY        PIC X(03).
000820     05  FILLER                      PIC X(20).
