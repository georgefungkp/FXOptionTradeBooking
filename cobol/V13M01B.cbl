000100******************************************************************
000110*                                                                *
000120*  PROGRAMA: V13M01B                                             *
000130*                                                                *
000140*  FECHA CREACION: 10/02/1994                                    *
000150*                                                                *
000160*  AUTOR: O. GOMEZ                                               *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: PROCESO BATCH DE MANTENIMIENTO DEL MAESTRO DE    *
000210*               CONTRAPARTES.  LEE INSTRUCCIONES DE ALTA O       *
000220*               MODIFICACION, VALIDA FORMATO DE CODIGO/NOMBRE/   *
000230*               LEI/SWIFT/CALIFICACION DE RIESGO, VERIFICA LA    *
000240*               UNICIDAD DE CODIGO Y DE LEI CONTRA EL MAESTRO    *
000250*               Y ESCRIBE O REESCRIBE EL REGISTRO EN             *
000260*               CONTRAPARTE-MAESTRO (ARCHIVO RELATIVO).          *
000270*                                                                *
000280******************************************************************
000290*   L O G   D E   M O D I F I C A C I O N E S                    *
000300******************************************************************
000310*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000320*----------  --------  --------  ---------------------------    *
000330*  10/02/94  OGOMEZ    V1-0259   CREACION ORIGINAL - SOLO ALTAS  *
000340*  19/07/95  LMARQUEZ  V1-0167   AGREGADA VALIDACION DE LEI-CODE *
000350*  23/04/02  MSILVA    V1-0341   AGREGADOS SWIFT-CODE/RATING Y   *
000360*                                SOPORTE DE MODIFICACION (ALTA/  *
000370*                                MODIFICACION VIA CPI-ACCION)    *
000380*  11/11/98  JPENA     V1-0299   AJUSTE Y2K - SIN CAMBIOS DE     *
000390*                                CODIGO, REVISION DE FECHAS      *
000400*  02/06/05  MSILVA    V1-0362   PRECARGA DEL MAESTRO EN TABLA   *
000410*                                PARA VERIFICAR UNICIDAD SIN     *
000420*                                RELEER EL ARCHIVO RELATIVO      *
000430******************************************************************
000440******************************************************************
000450*                                                                *
000460*         I D E N T I F I C A T I O N   D I V I S I O N          *
000470*                                                                *
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500*
000510 PROGRAM-ID.     V13M01B.
000520 AUTHOR.         O. GOMEZ.
000530 INSTALLATION.   MERCADO LIBRE DE DIVISAS - DIVISION DE SISTEMAS.
000540 DATE-WRITTEN.   10/02/1994.
000550 DATE-COMPILED.
000560 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000570******************************************************************
000580*                                                                *
000590*        E N V I R O N M E N T         D I V I S I O N           *
000600*                                                                *
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630*
000640 CONFIGURATION SECTION.
000650*
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720     SELECT COUNTERPARTY-MAINT-IN ASSIGN TO CPTYMNT
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS FS-MNT.
000750*
000760     SELECT CONTRAPARTE-MAESTRO   ASSIGN TO CONTRAPM
000770            ORGANIZATION IS RELATIVE
000780            ACCESS MODE  IS DYNAMIC
000790            RELATIVE KEY IS WS-CPM-CLAVE
000800            FILE STATUS  IS FS-CPM.
000810******************************************************************
000820*                                                                *
000830*                D A T A            D I V I S I O N              *
000840*                                                                *
000850******************************************************************
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890*--- INSTRUCCIONES DE MANTENIMIENTO DE CONTRAPARTES -------------
000900 FD  COUNTERPARTY-MAINT-IN
000910     LABEL RECORDS ARE STANDARD.
000920     COPY V1WC007.
000930*
000940*--- MAESTRO DE CONTRAPARTES - ARCHIVO RELATIVO -----------------
000950 FD  CONTRAPARTE-MAESTRO
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980     COPY V1WC003.
000990******************************************************************
001000*                                                                *
001010*         W O R K I N G   S T O R A G E   S E C T I O N          *
001020*                                                                *
001030******************************************************************
001040 WORKING-STORAGE SECTION.
001050******************************************************************
001060*                       AREA DE CONSTANTES                       *
001070******************************************************************
001080 01  CT-CONSTANTES.
001090     05  CT-PROGRAMA                 PIC X(08)  VALUE 'V13M01B'.
001100     05  CT-CODIGO-LARGO-MIN         PIC 9(03)  COMP VALUE 3.
001110     05  CT-CODIGO-LARGO-MAX         PIC 9(03)  COMP VALUE 10.
001120     05  CT-LEI-LARGO                PIC 9(03)  COMP VALUE 20.
001130     05  CT-MAX-CONTRAPARTES         PIC 9(05)  COMP VALUE 3000.
001140     05  FILLER                      PIC X(10).
001150******************************************************************
001160*                 CONTADORES INDEPENDIENTES (SUBINDICES)          *
001170******************************************************************
001180 77  WS-I                             PIC 9(05)   COMP.
001190 77  WS-J                             PIC 9(05)   COMP.
001200******************************************************************
001210*                  AREA DE ESTADOS DE ARCHIVO                    *
001220******************************************************************
001230 01  WS-ESTADOS-ARCHIVO.
001240     05  FS-MNT                      PIC X(02)   VALUE '00'.
001250     05  FS-CPM                      PIC X(02)   VALUE '00'.
001260     05  FILLER                      PIC X(10).
001270******************************************************************
001280*                       AREA DE SWITCHES                         *
001290******************************************************************
001300 01  SW-SWITCHES.
001310     05  SW-STATUS-LECTURA           PIC X(01)   VALUE 'N'.
001320         88  SW-FIN-LECTURA                       VALUE 'Y'.
001330         88  SW-NO-FIN-LECTURA                    VALUE 'N'.
001340     05  SW-ESTADO-INSTRUCCION       PIC X(01)   VALUE 'Y'.
001350         88  SW-INSTRUCCION-ACEPTADA              VALUE 'Y'.
001360         88  SW-INSTRUCCION-RECHAZADA             VALUE 'N'.
001370     05  SW-ITEM-ESTADO              PIC X(01)   VALUE 'N'.
001380         88  SW-ITEM-ENCONTRADO                   VALUE 'Y'.
001390         88  SW-ITEM-NO-ENCONTRADO                VALUE 'N'.
001400     05  SW-CARACTER-ESTADO          PIC X(01)   VALUE 'N'.
001410         88  SW-CARACTER-VALIDO                   VALUE 'Y'.
001420         88  SW-CARACTER-INVALIDO                 VALUE 'N'.
001430     05  FILLER                      PIC X(10).
001440******************************************************************
001450*                 TABLAS DE CLASES DE CARACTER                   *
001460******************************************************************
001470 01  CT-TABLAS-CARACTERES.
001480     05  CT-LETRAS                   PIC X(26)
001490                 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001500     05  CT-LETRAS-R   REDEFINES CT-LETRAS.
001510         10  CT-LETRA             OCCURS 26 TIMES
001520                                   PIC X(01).
001530     05  CT-ALFANUM                  PIC X(36)
001540                 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
001550     05  CT-ALFANUM-R  REDEFINES CT-ALFANUM.
001560         10  CT-ALFA-CAR          OCCURS 36 TIMES
001570                                   PIC X(01).
001580     05  CT-LETRAS-MIN               PIC X(26)
001590                 VALUE 'abcdefghijklmnopqrstuvwxyz'.
001600     05  CT-LETRAS-MIN-R  REDEFINES CT-LETRAS-MIN.
001610         10  CT-LETRA-MIN         OCCURS 26 TIMES
001620                                   PIC X(01).
001630     05  FILLER                      PIC X(05).
001640******************************************************************
001650*               COPYS DE TABLAS DE REFERENCIA                    *
001660******************************************************************
001670     COPY V1WC006.
001680*              AREA DE VARIABLES AUXILIARES                      *
001690******************************************************************
001700 01  WS-VARIABLES-AUXILIARES.
001710     05  WS-MOTIVO-RECHAZO           PIC X(60)   VALUE SPACES.
001720     05  WS-CARACTER-ACTUAL          PIC X(01).
001730     05  WS-LARGO-OCUPADO            PIC 9(03)   COMP.
001740     05  WS-POS                      PIC 9(03)   COMP.
001750     05  WS-CONTADOR-EDIT            PIC ZZZ,ZZ9.
001760     05  FILLER                      PIC X(10).
001770******************************************************************
001780*                    AREA DE ACUMULADORES                        *
001790******************************************************************
001800 01  AC-ACUMULADORES.
001810     05  AC-REGISTROS-LEIDOS         PIC 9(06)   COMP VALUE ZERO.
001820     05  AC-REGISTROS-ACEPTADOS      PIC 9(06)   COMP VALUE ZERO.
001830     05  AC-REGISTROS-RECHAZADOS     PIC 9(06)   COMP VALUE ZERO.
001840     05  AC-SIG-CPTE-ID              PIC 9(09)   COMP VALUE ZERO.
001850     05  WS-CPM-CLAVE                PIC 9(09)   COMP.
001860     05  FILLER                      PIC X(10).
001870******************************************************************
001880*      TABLA EN MEMORIA DEL MAESTRO DE CONTRAPARTES - PARA       *
001890*      VERIFICAR UNICIDAD DE CODIGO/LEI SIN RELEER EL RELATIVO   *
001900******************************************************************
001910 01  TB-TABLA-CONTRAPARTES.
001920     05  TB-CPTE-TOTAL               PIC 9(05)   COMP VALUE ZERO.
001930     05  TB-CONTRAPARTE  OCCURS 3000 TIMES.
001940         10  TBC-ID                  PIC 9(09).
001950         10  TBC-CODE                PIC X(10).
001960         10  TBC-LEI                 PIC X(20).
001970         10  FILLER                  PIC X(05).
001980******************************************************************
001990*                                                                *
002000*           P R O C E D U R E      D I V I S I O N               *
002010*                                                                *
002020******************************************************************
002030 PROCEDURE DIVISION.
002040*
002050 MAINLINE.
002060*
002070     PERFORM 1000-INICIO
002080        THRU 1000-INICIO-EXIT
002090*
002100     PERFORM 2000-PROCESO
002110        THRU 2000-PROCESO-EXIT
002120        UNTIL SW-FIN-LECTURA
002130*
002140     PERFORM 3000-FIN
002150        THRU 3000-FIN-EXIT
002160*
002170     GOBACK.
002180******************************************************************
002190* 1000-INICIO                                                    *
002200*   PRECARGA EL MAESTRO EN TB-TABLA-CONTRAPARTES (LECTURA         *
002210*   SECUENCIAL DEL ARCHIVO RELATIVO), DETERMINA EL SIGUIENTE      *
002220*   NUMERO DE REGISTRO RELATIVO DISPONIBLE Y ABRE LOS ARCHIVOS    *
002230*   PARA LA CORRIDA.                                              *
002240******************************************************************
002250 1000-INICIO.
002260*
002270     SET  SW-NO-FIN-LECTURA          TO TRUE
002280     MOVE ZERO                       TO AC-REGISTROS-LEIDOS
002290                                         AC-REGISTROS-ACEPTADOS
002300                                         AC-REGISTROS-RECHAZADOS
002310*
002320     PERFORM 1100-PRECARGAR-MAESTRO
002330        THRU 1100-PRECARGAR-MAESTRO-EXIT
002340*
002350     OPEN INPUT COUNTERPARTY-MAINT-IN
002360     IF FS-MNT NOT = '00'
002370        DISPLAY '*** ERROR AL ABRIR COUNTERPARTY-MAINT-IN - '
002380                 'FILE STATUS = ' FS-MNT
002390        SET SW-FIN-LECTURA            TO TRUE
002400     END-IF
002410*
002420     OPEN I-O CONTRAPARTE-MAESTRO
002430     IF FS-CPM NOT = '00' AND FS-CPM NOT = '05'
002440        DISPLAY '*** ERROR AL ABRIR CONTRAPARTE-MAESTRO EN I-O '
002450                 '- FILE STATUS = ' FS-CPM
002460        SET SW-FIN-LECTURA            TO TRUE
002470     END-IF
002480*
002490     IF NOT SW-FIN-LECTURA
002500        PERFORM 2100-LEER-INSTRUCCION
002510           THRU 2100-LEER-INSTRUCCION-EXIT
002520     END-IF
002530*
002540     .
002550 1000-INICIO-EXIT.
002560     EXIT.
002570******************************************************************
002580* 1100-PRECARGAR-MAESTRO                                         *
002590*   LECTURA SECUENCIAL DEL RELATIVO EN MODO INPUT UNICAMENTE     *
002600*   PARA LLENAR LA TABLA EN MEMORIA (CIERRA Y REABRE EN I-O A    *
002610*   CONTINUACION, EN 1000-INICIO).                               *
002620******************************************************************
002630 1100-PRECARGAR-MAESTRO.
002640*
002650     OPEN INPUT CONTRAPARTE-MAESTRO
002660     IF FS-CPM NOT = '00'
002670        GO TO 1190-FIN-PRECARGA
002680     END-IF
002690*
002700 1110-LEER-MAESTRO.
002710     READ CONTRAPARTE-MAESTRO NEXT RECORD
002720        AT END
002730           MOVE '10'               TO FS-CPM
002740           GO TO 1180-CERRAR-MAESTRO
002750     END-READ
002760     IF TB-CPTE-TOTAL < CT-MAX-CONTRAPARTES
002770        ADD 1                      TO TB-CPTE-TOTAL
002780        MOVE CPM-COUNTERPARTY-ID
002790                                    TO TBC-ID(TB-CPTE-TOTAL)
002800        MOVE CPM-COUNTERPARTY-CODE
002810                                    TO TBC-CODE(TB-CPTE-TOTAL)
002820        MOVE CPM-LEI-CODE
002830                                    TO TBC-LEI(TB-CPTE-TOTAL)
002840     ELSE
002850        DISPLAY '*** AVISO - TABLA DE CONTRAPARTES '
002860                'LLENA, SE IGNORAN LAS RESTANTES'
002870     END-IF
002880     GO TO 1110-LEER-MAESTRO.
002890*
002900 1180-CERRAR-MAESTRO.
002910     CLOSE CONTRAPARTE-MAESTRO
002920     .
002930 1190-FIN-PRECARGA.
002940     MOVE TB-CPTE-TOTAL               TO AC-SIG-CPTE-ID
002950     ADD 1 TO AC-SIG-CPTE-ID
002960     .
002970 1100-PRECARGAR-MAESTRO-EXIT.
002980     EXIT.
002990******************************************************************
003000* 2000-PROCESO                                                   *
003010******************************************************************
003020 2000-PROCESO.
003030*
003040     ADD 1 TO AC-REGISTROS-LEIDOS
003050*
003060     SET  SW-INSTRUCCION-ACEPTADA    TO TRUE
003070     MOVE SPACES                     TO WS-MOTIVO-RECHAZO
003080*
003090     PERFORM 2200-VALIDAR-CAMPOS
003100        THRU 2200-VALIDAR-CAMPOS-EXIT
003110*
003120     IF SW-INSTRUCCION-ACEPTADA
003130        PERFORM 2320-VALIDAR-EXISTENCIA-CPTE
003140           THRU 2320-VALIDAR-EXISTENCIA-CPTE-EXIT
003150     END-IF
003160*
003170     IF SW-INSTRUCCION-ACEPTADA
003180        PERFORM 2300-VALIDAR-UNICIDAD-CPTE
003190           THRU 2300-VALIDAR-UNICIDAD-CPTE-EXIT
003200     END-IF
003210*
003220     IF SW-INSTRUCCION-ACEPTADA
003230        IF CPI-ES-ALTA
003240           PERFORM 2400-GRABAR-ALTA
003250              THRU 2400-GRABAR-ALTA-EXIT
003260        ELSE
003270           PERFORM 2500-GRABAR-MODIFICACION
003280              THRU 2500-GRABAR-MODIFICACION-EXIT
003290        END-IF
003300        ADD 1 TO AC-REGISTROS-ACEPTADOS
003310     ELSE
003320        ADD 1 TO AC-REGISTROS-RECHAZADOS
003330        DISPLAY '*** INSTRUCCION RECHAZADA - CODIGO: '
003340                CPI-COUNTERPARTY-CODE ' MOTIVO: '
003350                WS-MOTIVO-RECHAZO
003360     END-IF
003370*
003380     PERFORM 2100-LEER-INSTRUCCION
003390        THRU 2100-LEER-INSTRUCCION-EXIT
003400*
003410     .
003420 2000-PROCESO-EXIT.
003430     EXIT.
003440******************************************************************
003450* 2100-LEER-INSTRUCCION                                          *
003460******************************************************************
003470 2100-LEER-INSTRUCCION.
003480*
003490     READ COUNTERPARTY-MAINT-IN
003500         AT END
003510            SET SW-FIN-LECTURA        TO TRUE
003520         NOT AT END
003530            CONTINUE
003540     END-READ
003550*
003560     .
003570 2100-LEER-INSTRUCCION-EXIT.
003580     EXIT.
003590******************************************************************
003600* 2200-VALIDAR-CAMPOS                                            *
003610*   NORMALIZA A MAYUSCULAS EL CODIGO/LEI/SWIFT Y VALIDA CODIGO   *
003620*   DE ACCION, FORMATO DEL CODIGO DE CONTRAPARTE, NOMBRE, LEI,   *
003630*   SWIFT Y CALIFICACION DE RIESGO (AVISO SOLAMENTE PARA LA      *
003640*   CALIFICACION).                                               *
003650******************************************************************
003660 2200-VALIDAR-CAMPOS.
003670*
003680     PERFORM 2205-NORMALIZAR-CAMPOS
003690        THRU 2205-NORMALIZAR-CAMPOS-EXIT
003700*
003710     IF NOT CPI-ES-ALTA AND NOT CPI-ES-MODIFICACION
003720        SET SW-INSTRUCCION-RECHAZADA  TO TRUE
003730        MOVE 'CODIGO DE ACCION INVALIDO - DEBE SER C O U'
003740                                      TO WS-MOTIVO-RECHAZO
003750     END-IF
003760*
003770     IF SW-INSTRUCCION-ACEPTADA
003780        PERFORM 2210-VALIDAR-CODIGO
003790           THRU 2210-VALIDAR-CODIGO-EXIT
003800     END-IF
003810*
003820     IF SW-INSTRUCCION-ACEPTADA
003830        IF CPI-NAME = SPACES
003840           SET SW-INSTRUCCION-RECHAZADA TO TRUE
003850           MOVE 'NAME ES REQUERIDO'   TO WS-MOTIVO-RECHAZO
003860        END-IF
003870     END-IF
003880*
003890     IF SW-INSTRUCCION-ACEPTADA AND CPI-LEI-CODE NOT = SPACES
003900        PERFORM 2220-VALIDAR-LEI
003910           THRU 2220-VALIDAR-LEI-EXIT
003920     END-IF
003930*
003940     IF SW-INSTRUCCION-ACEPTADA AND CPI-SWIFT-CODE NOT = SPACES
003950        PERFORM 2230-VALIDAR-SWIFT
003960           THRU 2230-VALIDAR-SWIFT-EXIT
003970     END-IF
003980*
003990     IF SW-INSTRUCCION-ACEPTADA AND CPI-CREDIT-RATING NOT = SPACES
004000        PERFORM 2240-AVISAR-RATING
004010           THRU 2240-AVISAR-RATING-EXIT
004020     END-IF
004030*
004040     .
004050 2200-VALIDAR-CAMPOS-EXIT.
004060     EXIT.
004070******************************************************************
004080* 2205-NORMALIZAR-CAMPOS                                         *
004090*   PLIEGA A MAYUSCULAS EL COUNTERPARTY CODE, EL LEI CODE Y EL   *
004100*   SWIFT CODE ANTES DE LAS VALIDACIONES DE FORMATO/UNICIDAD,    *
004110*   CARACTER POR CARACTER CONTRA LA TABLA CT-LETRAS-MIN (NO SE   *
004120*   USAN FUNCTIONS INTRINSECAS EN ESTE TALLER).                  *
004130******************************************************************
004140 2205-NORMALIZAR-CAMPOS.
004150*
004160     MOVE 1 TO WS-POS
004170     PERFORM 2206-MAYUSCULAR-CODIGO
004180        THRU 2206-MAYUSCULAR-CODIGO-EXIT
004190        UNTIL WS-POS > CT-CODIGO-LARGO-MAX
004200*
004210     MOVE 1 TO WS-POS
004220     PERFORM 2207-MAYUSCULAR-LEI
004230        THRU 2207-MAYUSCULAR-LEI-EXIT
004240        UNTIL WS-POS > CT-LEI-LARGO
004250*
004260     MOVE 1 TO WS-POS
004270     PERFORM 2208-MAYUSCULAR-SWIFT
004280        THRU 2208-MAYUSCULAR-SWIFT-EXIT
004290        UNTIL WS-POS > 11
004300     .
004310 2205-NORMALIZAR-CAMPOS-EXIT.
004320     EXIT.
004330******************************************************************
004340* 2206-MAYUSCULAR-CODIGO                                         *
004350******************************************************************
004360 2206-MAYUSCULAR-CODIGO.
004370*
004380     MOVE CPI-COUNTERPARTY-CODE(WS-POS:1) TO WS-CARACTER-ACTUAL
004390     PERFORM 4020-A-MAYUSCULA
004400        THRU 4020-A-MAYUSCULA-EXIT
004410     MOVE WS-CARACTER-ACTUAL    TO CPI-COUNTERPARTY-CODE(WS-POS:1)
004420     ADD 1 TO WS-POS
004430     .
004440 2206-MAYUSCULAR-CODIGO-EXIT.
004450     EXIT.
004460******************************************************************
004470* 2207-MAYUSCULAR-LEI                                            *
004480******************************************************************
004490 2207-MAYUSCULAR-LEI.
004500*
004510     MOVE CPI-LEI-CODE(WS-POS:1)      TO WS-CARACTER-ACTUAL
004520     PERFORM 4020-A-MAYUSCULA
004530        THRU 4020-A-MAYUSCULA-EXIT
004540     MOVE WS-CARACTER-ACTUAL          TO CPI-LEI-CODE(WS-POS:1)
004550     ADD 1 TO WS-POS
004560     .
004570 2207-MAYUSCULAR-LEI-EXIT.
004580     EXIT.
004590******************************************************************
004600* 2208-MAYUSCULAR-SWIFT                                          *
004610******************************************************************
004620 2208-MAYUSCULAR-SWIFT.
004630*
004640     MOVE CPI-SWIFT-CODE(WS-POS:1)    TO WS-CARACTER-ACTUAL
004650     PERFORM 4020-A-MAYUSCULA
004660        THRU 4020-A-MAYUSCULA-EXIT
004670     MOVE WS-CARACTER-ACTUAL          TO CPI-SWIFT-CODE(WS-POS:1)
004680     ADD 1 TO WS-POS
004690     .
004700 2208-MAYUSCULAR-SWIFT-EXIT.
004710     EXIT.
004720******************************************************************
004730* 2210-VALIDAR-CODIGO                                            *
004740*   CPI-COUNTERPARTY-CODE DEBE TENER ENTRE 3 Y 10 CARACTERES     *
004750*   ALFANUMERICOS, SIN ESPACIOS INTERCALADOS.                    *
004760******************************************************************
004770 2210-VALIDAR-CODIGO.
004780*
004790     MOVE ZERO                        TO WS-LARGO-OCUPADO
004800     MOVE CT-CODIGO-LARGO-MAX TO WS-POS
004810     PERFORM 2211-EXPLORAR-LARGO-CODIGO
004820        THRU 2211-EXPLORAR-LARGO-CODIGO-EXIT
004830        UNTIL WS-POS = ZERO OR WS-LARGO-OCUPADO NOT = ZERO
004840*
004850     IF WS-LARGO-OCUPADO < CT-CODIGO-LARGO-MIN
004860           OR WS-LARGO-OCUPADO > CT-CODIGO-LARGO-MAX
004870        SET SW-INSTRUCCION-RECHAZADA  TO TRUE
004880        MOVE 'COUNTERPARTY CODE DEBE TENER DE 3 A 10 CARACTERES'
004890                                      TO WS-MOTIVO-RECHAZO
004900     ELSE
004910        MOVE 1 TO WS-POS
004920        PERFORM 2212-EXPLORAR-CARACTER-CODIGO
004930           THRU 2212-EXPLORAR-CARACTER-CODIGO-EXIT
004940           UNTIL WS-POS > WS-LARGO-OCUPADO
004950              OR SW-INSTRUCCION-RECHAZADA
004960     END-IF
004970*
004980     .
004990 2210-VALIDAR-CODIGO-EXIT.
005000     EXIT.
005010******************************************************************
005020* 2211-EXPLORAR-LARGO-CODIGO                                     *
005030*   EXPLORA DE DERECHA A IZQUIERDA BUSCANDO LA ULTIMA POSICION    *
005040*   OCUPADA DEL CODIGO.                                           *
005050******************************************************************
005060 2211-EXPLORAR-LARGO-CODIGO.
005070*
005080     IF CPI-COUNTERPARTY-CODE(WS-POS:1) NOT = SPACE
005090        MOVE WS-POS                 TO WS-LARGO-OCUPADO
005100     END-IF
005110     SUBTRACT 1 FROM WS-POS
005120     .
005130 2211-EXPLORAR-LARGO-CODIGO-EXIT.
005140     EXIT.
005150******************************************************************
005160* 2212-EXPLORAR-CARACTER-CODIGO                                  *
005170******************************************************************
005180 2212-EXPLORAR-CARACTER-CODIGO.
005190*
005200     MOVE CPI-COUNTERPARTY-CODE(WS-POS:1)
005210                                      TO WS-CARACTER-ACTUAL
005220     PERFORM 4010-ES-ALFANUM
005230        THRU 4010-ES-ALFANUM-EXIT
005240     IF SW-CARACTER-INVALIDO
005250        SET SW-INSTRUCCION-RECHAZADA TO TRUE
005260        MOVE 'COUNTERPARTY CODE CONTIENE CARACTERES '
005270             'NO ALFANUMERICOS'
005280                                      TO WS-MOTIVO-RECHAZO
005290     END-IF
005300     ADD 1 TO WS-POS
005310     .
005320 2212-EXPLORAR-CARACTER-CODIGO-EXIT.
005330     EXIT.
005340******************************************************************
005350* 2220-VALIDAR-LEI                                               *
005360*   CPI-LEI-CODE, SI VIENE INFORMADO, DEBE SER EXACTAMENTE 20    *
005370*   CARACTERES ALFANUMERICOS (SIN ESPACIOS INTERCALADOS).        *
005380******************************************************************
005390 2220-VALIDAR-LEI.
005400*
005410     MOVE 1 TO WS-POS
005420     PERFORM 2221-EXPLORAR-CARACTER-LEI
005430        THRU 2221-EXPLORAR-CARACTER-LEI-EXIT
005440        UNTIL WS-POS > CT-LEI-LARGO OR SW-INSTRUCCION-RECHAZADA
005450*
005460     .
005470 2220-VALIDAR-LEI-EXIT.
005480     EXIT.
005490******************************************************************
005500* 2221-EXPLORAR-CARACTER-LEI                                     *
005510******************************************************************
005520 2221-EXPLORAR-CARACTER-LEI.
005530*
005540     MOVE CPI-LEI-CODE(WS-POS:1)    TO WS-CARACTER-ACTUAL
005550     PERFORM 4010-ES-ALFANUM
005560        THRU 4010-ES-ALFANUM-EXIT
005570     IF SW-CARACTER-INVALIDO
005580        SET SW-INSTRUCCION-RECHAZADA TO TRUE
005590        MOVE 'LEI CODE DEBE SER 20 CARACTERES ALFANUMERICOS'
005600                                      TO WS-MOTIVO-RECHAZO
005610     END-IF
005620     ADD 1 TO WS-POS
005630     .
005640 2221-EXPLORAR-CARACTER-LEI-EXIT.
005650     EXIT.
005660******************************************************************
005670* 2230-VALIDAR-SWIFT                                             *
005680*   CPI-SWIFT-CODE, SI VIENE INFORMADO, DEBE SER 8 U 11          *
005690*   CARACTERES: 6 LETRAS + 2 ALFANUMERICOS + (OPCIONAL) 3        *
005700*   ALFANUMERICOS.                                               *
005710******************************************************************
005720 2230-VALIDAR-SWIFT.
005730*
005740     MOVE ZERO                        TO WS-LARGO-OCUPADO
005750     MOVE 11 TO WS-POS
005760     PERFORM 2231-EXPLORAR-LARGO-SWIFT
005770        THRU 2231-EXPLORAR-LARGO-SWIFT-EXIT
005780        UNTIL WS-POS = ZERO OR WS-LARGO-OCUPADO NOT = ZERO
005790*
005800     IF WS-LARGO-OCUPADO NOT = 8 AND WS-LARGO-OCUPADO NOT = 11
005810        SET SW-INSTRUCCION-RECHAZADA  TO TRUE
005820        MOVE 'SWIFT CODE DEBE TENER 8 U 11 CARACTERES'
005830                                      TO WS-MOTIVO-RECHAZO
005840     ELSE
005850        MOVE 1 TO WS-POS
005860        PERFORM 2232-EXPLORAR-LETRA-SWIFT
005870           THRU 2232-EXPLORAR-LETRA-SWIFT-EXIT
005880           UNTIL WS-POS > 6 OR SW-INSTRUCCION-RECHAZADA
005890        IF NOT SW-INSTRUCCION-RECHAZADA
005900           MOVE 7 TO WS-POS
005910           PERFORM 2233-EXPLORAR-ALFANUM-SWIFT
005920              THRU 2233-EXPLORAR-ALFANUM-SWIFT-EXIT
005930              UNTIL WS-POS > WS-LARGO-OCUPADO
005940                 OR SW-INSTRUCCION-RECHAZADA
005950        END-IF
005960     END-IF
005970*
005980     .
005990 2230-VALIDAR-SWIFT-EXIT.
006000     EXIT.
006010******************************************************************
006020* 2231-EXPLORAR-LARGO-SWIFT                                      *
006030******************************************************************
006040 2231-EXPLORAR-LARGO-SWIFT.
006050*
006060     IF CPI-SWIFT-CODE(WS-POS:1) NOT = SPACE
006070        MOVE WS-POS                 TO WS-LARGO-OCUPADO
006080     END-IF
006090     SUBTRACT 1 FROM WS-POS
006100     .
006110 2231-EXPLORAR-LARGO-SWIFT-EXIT.
006120     EXIT.
006130******************************************************************
006140* 2232-EXPLORAR-LETRA-SWIFT                                      *
006150******************************************************************
006160 2232-EXPLORAR-LETRA-SWIFT.
006170*
006180     MOVE CPI-SWIFT-CODE(WS-POS:1) TO WS-CARACTER-ACTUAL
006190     PERFORM 4000-ES-LETRA
006200        THRU 4000-ES-LETRA-EXIT
006210     IF SW-CARACTER-INVALIDO
006220        SET SW-INSTRUCCION-RECHAZADA TO TRUE
006230        MOVE 'SWIFT CODE - LAS PRIMERAS 6 POSICIONES '
006240             'DEBEN SER LETRAS'
006250                                      TO WS-MOTIVO-RECHAZO
006260     END-IF
006270     ADD 1 TO WS-POS
006280     .
006290 2232-EXPLORAR-LETRA-SWIFT-EXIT.
006300     EXIT.
006310******************************************************************
006320* 2233-EXPLORAR-ALFANUM-SWIFT                                    *
006330******************************************************************
006340 2233-EXPLORAR-ALFANUM-SWIFT.
006350*
006360     MOVE CPI-SWIFT-CODE(WS-POS:1) TO WS-CARACTER-ACTUAL
006370     PERFORM 4010-ES-ALFANUM
006380        THRU 4010-ES-ALFANUM-EXIT
006390     IF SW-CARACTER-INVALIDO
006400        SET SW-INSTRUCCION-RECHAZADA TO TRUE
006410        MOVE 'SWIFT CODE CONTIENE CARACTERES NO '
006420             'ALFANUMERICOS'
006430                                      TO WS-MOTIVO-RECHAZO
006440     END-IF
006450     ADD 1 TO WS-POS
006460     .
006470 2233-EXPLORAR-ALFANUM-SWIFT-EXIT.
006480     EXIT.
006490******************************************************************
006500* 2240-AVISAR-RATING                                             *
006510*   LA CALIFICACION DE RIESGO SE CONTRASTA CONTRA LA ESCALA       *
006520*   ESTANDAR UNICAMENTE COMO AVISO - NUNCA RECHAZA LA             *
006530*   INSTRUCCION.                                                 *
006540******************************************************************
006550 2240-AVISAR-RATING.
006560*
006570     MOVE 'N'                         TO SW-ITEM-ESTADO
006580     MOVE 1 TO WS-I
006590     PERFORM 2241-EXPLORAR-RATING-ESTANDAR
006600        THRU 2241-EXPLORAR-RATING-ESTANDAR-EXIT
006610        UNTIL WS-I > 21
006620*
006630     IF SW-ITEM-NO-ENCONTRADO
006640        DISPLAY '*** AVISO - CALIFICACION NO ESTANDAR: '
006650                CPI-CREDIT-RATING
006660     ELSE
006670        MOVE 'N'                      TO SW-ITEM-ESTADO
006680        MOVE 1 TO WS-I
006690        PERFORM 2242-EXPLORAR-RATING-ESPECIAL
006700           THRU 2242-EXPLORAR-RATING-ESPECIAL-EXIT
006710           UNTIL WS-I > 10
006720        IF SW-ITEM-ENCONTRADO
006730           DISPLAY '*** AVISO - CALIFICACION SUB-INVESTMENT '
006740                   'GRADE: ' CPI-CREDIT-RATING
006750        END-IF
006760     END-IF
006770*
006780     .
006790 2240-AVISAR-RATING-EXIT.
006800     EXIT.
006810******************************************************************
006820* 2241-EXPLORAR-RATING-ESTANDAR                                  *
006830******************************************************************
006840 2241-EXPLORAR-RATING-ESTANDAR.
006850*
006860     IF RT-RATING(WS-I) = CPI-CREDIT-RATING
006870        SET SW-ITEM-ENCONTRADO      TO TRUE
006880     END-IF
006890     ADD 1 TO WS-I
006900     .
006910 2241-EXPLORAR-RATING-ESTANDAR-EXIT.
006920     EXIT.
006930******************************************************************
006940* 2242-EXPLORAR-RATING-ESPECIAL                                  *
006950******************************************************************
006960 2242-EXPLORAR-RATING-ESPECIAL.
006970*
006980     IF RT-RATING-ESPEC(WS-I) = CPI-CREDIT-RATING
006990        SET SW-ITEM-ENCONTRADO   TO TRUE
007000     END-IF
007010     ADD 1 TO WS-I
007020     .
007030 2242-EXPLORAR-RATING-ESPECIAL-EXIT.
007040     EXIT.
007050******************************************************************
007060* 2320-VALIDAR-EXISTENCIA-CPTE                                   *
007070*   EN MODIFICACION, LA CONTRAPARTE DEBE EXISTIR YA EN LA TABLA  *
007080*   PRECARGADA DEL MAESTRO.                                      *
007090******************************************************************
007100 2320-VALIDAR-EXISTENCIA-CPTE.
007110*
007120     IF CPI-ES-MODIFICACION
007130        MOVE 'N'                      TO SW-ITEM-ESTADO
007140        MOVE 1 TO WS-J
007150        PERFORM 2321-EXPLORAR-EXISTENCIA
007160           THRU 2321-EXPLORAR-EXISTENCIA-EXIT
007170           UNTIL WS-J > TB-CPTE-TOTAL
007180        IF SW-ITEM-NO-ENCONTRADO
007190           SET SW-INSTRUCCION-RECHAZADA TO TRUE
007200           MOVE 'CONTRAPARTE A MODIFICAR NO EXISTE'
007210                                      TO WS-MOTIVO-RECHAZO
007220        END-IF
007230     END-IF
007240*
007250     .
007260 2320-VALIDAR-EXISTENCIA-CPTE-EXIT.
007270     EXIT.
007280******************************************************************
007290* 2321-EXPLORAR-EXISTENCIA                                       *
007300******************************************************************
007310 2321-EXPLORAR-EXISTENCIA.
007320*
007330     IF TBC-ID(WS-J) = CPI-COUNTERPARTY-ID
007340        SET SW-ITEM-ENCONTRADO   TO TRUE
007350     END-IF
007360     ADD 1 TO WS-J
007370     .
007380 2321-EXPLORAR-EXISTENCIA-EXIT.
007390     EXIT.
007400******************************************************************
007410* 2300-VALIDAR-UNICIDAD-CPTE                                     *
007420*   EL COUNTERPARTY CODE Y, SI VIENE INFORMADO, EL LEI CODE,     *
007430*   DEBEN SER UNICOS EN EL MAESTRO (EXCLUYENDO EL PROPIO         *
007440*   REGISTRO EN CASO DE MODIFICACION).                           *
007450******************************************************************
007460 2300-VALIDAR-UNICIDAD-CPTE.
007470*
007480     MOVE 1 TO WS-J
007490     PERFORM 2301-EXPLORAR-UNICIDAD
007500        THRU 2301-EXPLORAR-UNICIDAD-EXIT
007510        UNTIL WS-J > TB-CPTE-TOTAL OR SW-INSTRUCCION-RECHAZADA
007520*
007530     .
007540 2300-VALIDAR-UNICIDAD-CPTE-EXIT.
007550     EXIT.
007560******************************************************************
007570* 2301-EXPLORAR-UNICIDAD                                         *
007580******************************************************************
007590 2301-EXPLORAR-UNICIDAD.
007600*
007610     IF (CPI-ES-ALTA OR TBC-ID(WS-J) NOT = CPI-COUNTERPARTY-ID)
007620        IF TBC-CODE(WS-J) = CPI-COUNTERPARTY-CODE
007630           SET SW-INSTRUCCION-RECHAZADA TO TRUE
007640           MOVE 'COUNTERPARTY CODE YA EXISTE EN EL MAESTRO'
007650                                      TO WS-MOTIVO-RECHAZO
007660        END-IF
007670        IF NOT SW-INSTRUCCION-RECHAZADA
007680              AND CPI-LEI-CODE NOT = SPACES
007690              AND TBC-LEI(WS-J) = CPI-LEI-CODE
007700           SET SW-INSTRUCCION-RECHAZADA TO TRUE
007710           MOVE 'LEI CODE YA EXISTE EN EL MAESTRO'
007720                                      TO WS-MOTIVO-RECHAZO
007730        END-IF
007740     END-IF
007750     ADD 1 TO WS-J
007760     .
007770 2301-EXPLORAR-UNICIDAD-EXIT.
007780     EXIT.
007790******************************************************************
007800* 2400-GRABAR-ALTA                                               *
007810*   ASIGNA EL SIGUIENTE NUMERO DE REGISTRO RELATIVO DISPONIBLE   *
007820*   Y ESCRIBE EL NUEVO REGISTRO, ACTIVO POR DEFECTO.             *
007830******************************************************************
007840 2400-GRABAR-ALTA.
007850*
007860     MOVE AC-SIG-CPTE-ID               TO CPM-COUNTERPARTY-ID
007870                                           WS-CPM-CLAVE
007880     MOVE CPI-COUNTERPARTY-CODE        TO CPM-COUNTERPARTY-CODE
007890     MOVE CPI-NAME                     TO CPM-NAME
007900     MOVE CPI-LEI-CODE                 TO CPM-LEI-CODE
007910     MOVE CPI-SWIFT-CODE               TO CPM-SWIFT-CODE
007920     MOVE CPI-CREDIT-RATING            TO CPM-CREDIT-RATING
007930     MOVE 'Y'                          TO CPM-IS-ACTIVE
007940*
007950     WRITE CONTRAPARTE-MAESTRO
007960     IF FS-CPM NOT = '00'
007970        DISPLAY '*** ERROR AL ESCRIBIR CONTRAPARTE-MAESTRO - '
007980                'FILE STATUS = ' FS-CPM ' ID: ' CPM-COUNTERPARTY-ID
007990     ELSE
008000        IF TB-CPTE-TOTAL < CT-MAX-CONTRAPARTES
008010           ADD 1                       TO TB-CPTE-TOTAL
008020           MOVE CPM-COUNTERPARTY-ID
008030                                  TO TBC-ID(TB-CPTE-TOTAL)
008040           MOVE CPM-COUNTERPARTY-CODE
008050                                  TO TBC-CODE(TB-CPTE-TOTAL)
008060           MOVE CPM-LEI-CODE
008070                                  TO TBC-LEI(TB-CPTE-TOTAL)
008080        END-IF
008090        ADD 1 TO AC-SIG-CPTE-ID
008100     END-IF
008110*
008120     .
008130 2400-GRABAR-ALTA-EXIT.
008140     EXIT.
008150******************************************************************
008160* 2500-GRABAR-MODIFICACION                                       *
008170******************************************************************
008180 2500-GRABAR-MODIFICACION.
008190*
008200     MOVE CPI-COUNTERPARTY-ID          TO WS-CPM-CLAVE
008210     READ CONTRAPARTE-MAESTRO
008220     IF FS-CPM NOT = '00'
008230        DISPLAY '*** ERROR AL LEER CONTRAPARTE-MAESTRO PARA '
008240                'MODIFICAR - FILE STATUS = ' FS-CPM ' ID: '
008250                CPI-COUNTERPARTY-ID
008260     ELSE
008270        MOVE CPI-COUNTERPARTY-CODE     TO CPM-COUNTERPARTY-CODE
008280        MOVE CPI-NAME                  TO CPM-NAME
008290        MOVE CPI-LEI-CODE              TO CPM-LEI-CODE
008300        MOVE CPI-SWIFT-CODE            TO CPM-SWIFT-CODE
008310        MOVE CPI-CREDIT-RATING         TO CPM-CREDIT-RATING
008320        REWRITE CONTRAPARTE-MAESTRO
008330        IF FS-CPM NOT = '00'
008340           DISPLAY '*** ERROR AL REESCRIBIR CONTRAPARTE-MAESTRO '
008350                   '- FILE STATUS = ' FS-CPM ' ID: '
008360                   CPI-COUNTERPARTY-ID
008370        ELSE
008380           MOVE 1 TO WS-J
008390           PERFORM 2501-ACTUALIZAR-TABLA-CPTE
008400              THRU 2501-ACTUALIZAR-TABLA-CPTE-EXIT
008410              UNTIL WS-J > TB-CPTE-TOTAL
008420        END-IF
008430     END-IF
008440*
008450     .
008460 2500-GRABAR-MODIFICACION-EXIT.
008470     EXIT.
008480******************************************************************
008490* 2501-ACTUALIZAR-TABLA-CPTE                                     *
008500******************************************************************
008510 2501-ACTUALIZAR-TABLA-CPTE.
008520*
008530     IF TBC-ID(WS-J) = CPI-COUNTERPARTY-ID
008540        MOVE CPM-COUNTERPARTY-CODE TO TBC-CODE(WS-J)
008550        MOVE CPM-LEI-CODE          TO TBC-LEI(WS-J)
008560     END-IF
008570     ADD 1 TO WS-J
008580     .
008590 2501-ACTUALIZAR-TABLA-CPTE-EXIT.
008600     EXIT.
008610******************************************************************
008620* 3000-FIN                                                       *
008630******************************************************************
008640 3000-FIN.
008650*
008660     CLOSE COUNTERPARTY-MAINT-IN
008670           CONTRAPARTE-MAESTRO
008680*
008690     PERFORM 3100-IMPRIMIR-RESUMEN
008700        THRU 3100-IMPRIMIR-RESUMEN-EXIT
008710*
008720     .
008730 3000-FIN-EXIT.
008740     EXIT.
008750******************************************************************
008760* 3100-IMPRIMIR-RESUMEN                                          *
008770******************************************************************
008780 3100-IMPRIMIR-RESUMEN.
008790*
008800     DISPLAY 'FX COUNTERPARTY MAINTENANCE BATCH RUN SUMMARY'
008810*
008820     MOVE AC-REGISTROS-LEIDOS          TO WS-CONTADOR-EDIT
008830     DISPLAY 'RECORDS READ:             ' WS-CONTADOR-EDIT
008840*
008850     MOVE AC-REGISTROS-ACEPTADOS        TO WS-CONTADOR-EDIT
008860     DISPLAY 'RECORDS ACCEPTED:         ' WS-CONTADOR-EDIT
008870*
008880     MOVE AC-REGISTROS-RECHAZADOS       TO WS-CONTADOR-EDIT
008890     DISPLAY 'RECORDS REJECTED:         ' WS-CONTADOR-EDIT
008900*
008910     .
008920 3100-IMPRIMIR-RESUMEN-EXIT.
008930     EXIT.
008940******************************************************************
008950* 4000-ES-LETRA                                                  *
008960*   VERIFICA SI WS-CARACTER-ACTUAL ES UNA LETRA MAYUSCULA (A-Z). *
008970******************************************************************
008980 4000-ES-LETRA.
008990*
009000     MOVE 'N'                          TO SW-CARACTER-ESTADO
009010     MOVE 1 TO WS-I
009020     PERFORM 4001-EXPLORAR-LETRA
009030        THRU 4001-EXPLORAR-LETRA-EXIT
009040        UNTIL WS-I > 26
009050*
009060     .
009070 4000-ES-LETRA-EXIT.
009080     EXIT.
009090******************************************************************
009100* 4001-EXPLORAR-LETRA                                            *
009110******************************************************************
009120 4001-EXPLORAR-LETRA.
009130*
009140     IF CT-LETRA(WS-I) = WS-CARACTER-ACTUAL
009150        SET SW-CARACTER-VALIDO        TO TRUE
009160     END-IF
009170     ADD 1 TO WS-I
009180     .
009190 4001-EXPLORAR-LETRA-EXIT.
009200     EXIT.
009210******************************************************************
009220* 4010-ES-ALFANUM                                                *
009230*   VERIFICA SI WS-CARACTER-ACTUAL ES UNA LETRA MAYUSCULA O UN   *
009240*   DIGITO (A-Z, 0-9).                                           *
009250******************************************************************
009260 4010-ES-ALFANUM.
009270*
009280     MOVE 'N'                          TO SW-CARACTER-ESTADO
009290     MOVE 1 TO WS-I
009300     PERFORM 4011-EXPLORAR-ALFANUM
009310        THRU 4011-EXPLORAR-ALFANUM-EXIT
009320        UNTIL WS-I > 36
009330*
009340     .
009350 4010-ES-ALFANUM-EXIT.
009360     EXIT.
009370******************************************************************
009380* 4011-EXPLORAR-ALFANUM                                          *
009390******************************************************************
009400 4011-EXPLORAR-ALFANUM.
009410*
009420     IF CT-ALFA-CAR(WS-I) = WS-CARACTER-ACTUAL
009430        SET SW-CARACTER-VALIDO        TO TRUE
009440     END-IF
009450     ADD 1 TO WS-I
009460     .
009470 4011-EXPLORAR-ALFANUM-EXIT.
009480     EXIT.
009490******************************************************************
009500* 4020-A-MAYUSCULA                                               *
009510*   PLIEGA WS-CARACTER-ACTUAL A MAYUSCULA SI ES UNA LETRA         *
009520*   MINUSCULA (a-z); CUALQUIER OTRO CARACTER QUEDA SIN CAMBIO.    *
009530******************************************************************
009540 4020-A-MAYUSCULA.
009550*
009560     MOVE 1 TO WS-I
009570     PERFORM 4021-EXPLORAR-MINUSCULA
009580        THRU 4021-EXPLORAR-MINUSCULA-EXIT
009590        UNTIL WS-I > 26
009600     .
009610 4020-A-MAYUSCULA-EXIT.
009620     EXIT.
009630******************************************************************
009640* 4021-EXPLORAR-MINUSCULA                                        *
009650*   UNA ITERACION DE LA EXPLORACION DE CT-LETRAS-MIN; AL          *
009660*   ENCONTRAR, SUSTITUYE POR LA MAYUSCULA CORRESPONDIENTE Y       *
009670*   FUERZA WS-I FUERA DE RANGO PARA SALIR.                        *
009680******************************************************************
009690 4021-EXPLORAR-MINUSCULA.
009700*
009710     IF CT-LETRA-MIN(WS-I) = WS-CARACTER-ACTUAL
009720        MOVE CT-LETRA(WS-I)          TO WS-CARACTER-ACTUAL
009730        MOVE 27                      TO WS-I
009740     ELSE
009750        ADD 1 TO WS-I
009760     END-IF
009770     .
009780 4021-EXPLORAR-MINUSCULA-EXIT.
009790     EXIT.
