000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC001                                             *
000130*                                                                *
000140*  FECHA CREACION: 14/03/1989                                    *
000150*                                                                *
000160*  AUTOR: R. QUINTERO                                            *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: LAYOUT DEL REGISTRO DE OPERACION (TRADE) DEL     *
000210*               LIBRO MAYOR DE OPERACIONES (TRADE-LEDGER).       *
000220*               UN REGISTRO POR OPERACION ACEPTADA.              *
000230*                                                                *
000240******************************************************************
000250*   L O G   D E   M O D I F I C A C I O N E S                    *
000260******************************************************************
000270*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000280*----------  --------  --------  ---------------------------    *
000290*  14/03/89  RQUINT    V1-0001   CREACION ORIGINAL               *
000300*  02/09/91  LMARQUEZ  V1-0118   AGREGADO BLOQUE DE SWAP         *
000310*  27/01/93  RQUINT    V1-0204   AGREGADO BARRERA/ASIATICA       *
000320*  11/11/98  JPENA     V1-0299   AJUSTE Y2K EN FECHAS CCYYMMDD   *
000330*  05/05/04  MSILVA    V1-0355   FILLER DE CIERRE DE REGISTRO    *
000340******************************************************************
000350*
000360 01  TRC-TRADE-RECORD.
000370     05  TRC-TRADE-ID                PIC 9(09).
000380     05  TRC-TRADE-REFERENCE         PIC X(50).
000390     05  TRC-COUNTERPARTY-ID         PIC 9(09).
000400     05  TRC-PRODUCT-TYPE            PIC X(20).
000410     05  TRC-BASE-CURRENCY           PIC X(03).
000420     05  TRC-QUOTE-CURRENCY          PIC X(03).
000430     05  TRC-NOTIONAL-AMOUNT         PIC S9(17)V99    COMP-3.
000440     05  TRC-OPTION-TYPE             PIC X(04).
000450     05  TRC-STRIKE-PRICE            PIC S9(13)V9(6)  COMP-3.
000460     05  TRC-SPOT-RATE               PIC S9(13)V9(6)  COMP-3.
000470     05  TRC-FORWARD-RATE            PIC S9(13)V9(6)  COMP-3.
000480     05  TRC-IS-SPOT-TRADE           PIC X(01).
000490     05  TRC-EXOTIC-OPTION-TYPE      PIC X(20).
000500     05  TRC-BARRIER-LEVEL           PIC S9(13)V9(6)  COMP-3.
000510     05  TRC-KNOCK-IN-OUT            PIC X(10).
000520     05  TRC-OBSERVATION-FREQ        PIC X(07).
000530     05  TRC-SWAP-TYPE               PIC X(20).
000540     05  TRC-NEAR-LEG-AMOUNT         PIC S9(17)V99    COMP-3.
000550     05  TRC-FAR-LEG-AMOUNT          PIC S9(17)V99    COMP-3.
000560     05  TRC-NEAR-LEG-RATE           PIC S9(13)V9(6)  COMP-3.
000570     05  TRC-FAR-LEG-RATE            PIC S9(13)V9(6)  COMP-3.
000580*
000590     05  TRC-NEAR-LEG-DATE           PIC 9(08).
000600     05  TRC-NEAR-LEG-DATE-R REDEFINES TRC-NEAR-LEG-DATE.
000610         10  TRC-NLD-ANO             PIC 9(04).
000620         10  TRC-NLD-MES             PIC 9(02).
000630         10  TRC-NLD-DIA             PIC 9(02).
000640*
000650     05  TRC-FAR-LEG-DATE            PIC 9(08).
000660     05  TRC-FAR-LEG-DATE-R  REDEFINES TRC-FAR-LEG-DATE.
000670         10  TRC-FLD-ANO             PIC 9(04).
000680         10  TRC-FLD-MES             PIC 9(02).
000690         10  TRC-FLD-DIA             PIC 9(02).
000700*
000710     05  TRC-FIXED-RATE              PIC S9(05)V9(6)  COMP-3.
000720     05  TRC-FLOATING-RATE-INDEX     PIC X(10).
000730     05  TRC-PAYMENT-FREQUENCY       PIC X(12).
000740*
000750     05  TRC-TRADE-DATE              PIC 9(08).
000760     05  TRC-TRADE-DATE-R    REDEFINES TRC-TRADE-DATE.
000770         10  TRC-TRD-ANO             PIC 9(04).
000780         10  TRC-TRD-MES             PIC 9(02).
000790         10  TRC-TRD-DIA             PIC 9(02).
000800*
000810     05  TRC-VALUE-DATE              PIC 9(08).
000820     05  TRC-VALUE-DATE-R    REDEFINES TRC-VALUE-DATE.
000830         10  TRC-VLD-ANO             PIC 9(04).
000840         10  TRC-VLD-MES             PIC 9(02).
000850         10  TRC-VLD-DIA             PIC 9(02).
000860*
000870     05  TRC-MATURITY-DATE           PIC 9(08).
000880     05  TRC-MATURITY-DATE-R REDEFINES TRC-MATURITY-DATE.
000890         10  TRC-MTD-ANO             PIC 9(04).
000900         10  TRC-MTD-MES             PIC 9(02).
000910         10  TRC-MTD-DIA             PIC 9(02).
000920*
000930     05  TRC-PREMIUM-AMOUNT          PIC S9(17)V99    COMP-3.
000940     05  TRC-PREMIUM-CURRENCY        PIC X(03).
000950     05  TRC-TRADE-STATUS            PIC X(09).
000960     05  TRC-CREATED-BY              PIC X(30).
000970     05  FILLER                      PIC X(20).
