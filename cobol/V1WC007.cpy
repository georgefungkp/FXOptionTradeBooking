000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC007                                             *
000130*                                                                *
000140*  FECHA CREACION: 23/04/2002                                    *
000150*                                                                *
000160*  AUTOR: M. SILVA                                               *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: LAYOUT DE LA INSTRUCCION DE MANTENIMIENTO DE     *
000210*               CONTRAPARTES (ALTA/MODIFICACION) LEIDA DE        *
000220*               COUNTERPARTY-MAINT-IN.  MISMOS CAMPOS DE         *
000230*               NEGOCIO DE V1WC003 MAS EL CODIGO DE ACCION.      *
000240*               EN ALTA (CPI-ACCION = 'C') CPI-COUNTERPARTY-ID   *
000250*               SE IGNORA; EL PROGRAMA ASIGNA EL SIGUIENTE       *
000260*               NUMERO DE REGISTRO RELATIVO DISPONIBLE.          *
000270*                                                                *
000280******************************************************************
000290*   L O G   D E   M O D I F I C A C I O N E S                    *
000300******************************************************************
000310*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000320*----------  --------  --------  ---------------------------    *
000330*  23/04/02  MSILVA    V1-0342   CREACION ORIGINAL               *
000340******************************************************************
000350*
000360 01  CPI-MAINT-INSTRUCTION.
000370     05  CPI-ACCION                  PIC X(01).
000380         88  CPI-ES-ALTA                          VALUE 'C'.
000390         88  CPI-ES-MODIFICACION                  VALUE 'U'.
000400     05  CPI-COUNTERPARTY-ID         PIC 9(09).
000410     05  CPI-COUNTERPARTY-CODE       PIC X(10).
000420     05  CPI-NAME                    PIC X(255).
000430     05  CPI-LEI-CODE                PIC X(20).
000440     05  CPI-SWIFT-CODE              PIC X(11).
000450     05  CPI-CREDIT-RATING           PIC X(05).
000460     05  FILLER                      PIC X(10).
