000100******************************************************************
000110*                                                                *
000120*  PROGRAMA: V13B01B                                             *
000130*                                                                *
000140*  FECHA CREACION: 22/05/1991                                    *
000150*                                                                *
000160*  AUTOR: R. QUINTERO                                            *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: PROCESO BATCH QUE LEE SOLICITUDES DE RESERVA     *
000210*               DE OPERACIONES DE DIVISAS (CONTADO, A TERMINO,   *
000220*               OPCIONES VANILLA Y EXOTICAS, SWAPS), VALIDA      *
000230*               CONTRA LAS REGLAS DE NEGOCIO DEL MERCADO Y LA    *
000240*               CONTRAPARTE, CALCULA LA PRIMA POR DEFECTO DE LAS *
000250*               OPCIONES Y GRABA LAS OPERACIONES ACEPTADAS EN EL *
000260*               LIBRO DIARIO DE OPERACIONES (TRADE-LEDGER).      *
000270*               LAS SOLICITUDES RECHAZADAS SE ESCRIBEN EN EL     *
000280*               ARCHIVO DE RECHAZOS CON EL MOTIVO DE RECHAZO.    *
000290*                                                                *
000300******************************************************************
000310*   L O G   D E   M O D I F I C A C I O N E S                    *
000320******************************************************************
000330*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000340*----------  --------  --------  ---------------------------    *
000350*  22/05/91  RQUINT    V1-0210   CREACION ORIGINAL - CONTADO Y   *
000360*                                A TERMINO UNICAMENTE            *
000370*  14/11/91  RQUINT    V1-0223   AGREGADA VALIDACION DE OPCION   *
000380*                                VANILLA Y CALCULO DE PRIMA      *
000390*                                POR DEFECTO                     *
000400*  02/09/92  LMARQUEZ  V1-0118   AGREGADA VALIDACION DE SWAP Y   *
000410*                                CONSTRUCCION DE TRADE-RECORD    *
000420*                                PARA FX-SWAP/CURRENCY-SWAP/IRS  *
000430*  18/03/93  RQUINT    V1-0247   AGREGADA OPCION EXOTICA         *
000440*                                (BARRERA / ASIATICA / DIGITAL)  *
000450*  09/08/94  LMARQUEZ  V1-0261   REPORTE DE OPERACIONES GRANDES  *
000460*                                (> 10.000.000) AL CORTE DE FIN  *
000470*                                DE ARCHIVO                      *
000480*  25/01/96  RQUINT    V1-0280   AVISO DE CALIFICACION SUB-      *
000490*                                INVERSION Y LEI FALTANTE (NO    *
000500*                                RECHAZA, SOLO INFORMA)          *
000510*  11/11/98  JPENA     V1-0299   AJUSTE Y2K - VENTANA DE SIGLO   *
000520*                                SOBRE ACCEPT FROM DATE Y SOBRE  *
000530*                                TODAS LAS FECHAS CCYYMMDD       *
000540*  14/01/99  JPENA     V1-0301   PRUEBAS DE PASO DE SIGLO EN     *
000550*                                CALCULO DE DIA DE LA SEMANA Y   *
000560*                                DE DIFERENCIA DE FECHAS         *
000570*  23/04/02  MSILVA    V1-0341   VALIDACION DE UNICIDAD DE       *
000580*                                REFERENCIA CONTRA TABLA EN      *
000590*                                MEMORIA (YA NO CONTRA INDICE)   *
000600*  17/09/04  MSILVA    V1-0358   AVISO DE RAZON PRIMA/CONTADO    *
000610*                                FUERA DE RANGO (ITM/OTM)        *
000620*  30/06/06  OGOMEZ    V1-0372   LIMITE DE TENOR DE 5 ANOS PARA  *
000630*                                OPCIONES Y CONTRATOS FX, Y DE   *
000640*                                2 ANOS PARA CONTADO/TERMINO     *
000650******************************************************************
000660******************************************************************
000670*                                                                *
000680*         I D E N T I F I C A T I O N   D I V I S I O N          *
000690*                                                                *
000700******************************************************************
000710 IDENTIFICATION DIVISION.
000720*
000730 PROGRAM-ID.     V13B01B.
000740 AUTHOR.         R. QUINTERO.
000750 INSTALLATION.   MERCADO LIBRE DE DIVISAS - DIVISION DE SISTEMAS.
000760 DATE-WRITTEN.   22/05/1991.
000770 DATE-COMPILED.
000780 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000790******************************************************************
000800*                                                                *
000810*        E N V I R O N M E N T         D I V I S I O N           *
000820*                                                                *
000830******************************************************************
000840 ENVIRONMENT DIVISION.
000850*
000860 CONFIGURATION SECTION.
000870*
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM.
000900*
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930*
000940     SELECT TRADE-BOOKING-IN    ASSIGN TO TRADEIN
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            FILE STATUS    IS FS-SOL.
000970*
000980     SELECT CONTRAPARTE-MAESTRO ASSIGN TO CONTRAPM
000990            ORGANIZATION IS RELATIVE
001000            ACCESS MODE  IS RANDOM
001010            RELATIVE KEY IS WS-CPM-CLAVE
001020            FILE STATUS  IS FS-CPM.
001030*
001040     SELECT TRADE-LEDGER        ASSIGN TO TRADELDG
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS  IS FS-LDG.
001070*
001080     SELECT RECHAZOS            ASSIGN TO RECHAZOS
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS FS-RCH.
001110******************************************************************
001120*                                                                *
001130*                D A T A            D I V I S I O N              *
001140*                                                                *
001150******************************************************************
001160 DATA DIVISION.
001170 FILE SECTION.
001180*
001190*--- SOLICITUD DE RESERVA DE OPERACION (TRADE-BOOKING-REQUEST) --
001200 FD  TRADE-BOOKING-IN
001210     LABEL RECORDS ARE STANDARD.
001220     COPY V1WC002.
001230*
001240*--- MAESTRO DE CONTRAPARTES (RELATIVO POR COUNTERPARTY-ID) -----
001250 FD  CONTRAPARTE-MAESTRO
001260     LABEL RECORDS ARE STANDARD.
001270     COPY V1WC003.
001280*
001290*--- LIBRO DIARIO DE OPERACIONES (TRADE-LEDGER) - SECUENCIAL ----
001300 FD  TRADE-LEDGER
001310     LABEL RECORDS ARE STANDARD
001320     RECORDING MODE IS F.
001330     COPY V1WC001.
001340*
001350*--- RENGLONES DE RECHAZO ----------------------------------------
001360 FD  RECHAZOS
001370     LABEL RECORDS ARE STANDARD.
001380     COPY V1WC004.
001390******************************************************************
001400*                                                                *
001410*         W O R K I N G   S T O R A G E   S E C T I O N          *
001420*                                                                *
001430******************************************************************
001440 WORKING-STORAGE SECTION.
001450******************************************************************
001460*                       AREA DE CONSTANTES                       *
001470******************************************************************
001480 01  CT-CONSTANTES.
001490     05  CT-PROGRAMA                 PIC X(08)  VALUE 'V13B01B'.
001500     05  CT-CREADO-POR               PIC X(30)
001510                                      VALUE 'BATCH-V13B01B'.
001520     05  CT-NOTIONAL-MINIMO          PIC S9(17)V99
001530                                      VALUE 10000.00.
001540     05  CT-NOTIONAL-MAXIMO          PIC S9(17)V99
001550                                      VALUE 1000000000.00.
001560     05  CT-STRIKE-MINIMO            PIC S9(13)V9(6)
001570                                      VALUE 0.000001.
001580     05  CT-STRIKE-MAXIMO            PIC S9(13)V9(6)
001590                                      VALUE 1000000.00.
001600     05  CT-OPERACION-GRANDE-TOPE    PIC S9(17)V99
001610                                      VALUE 10000000.00.
001620     05  CT-AVISO-NOTIONAL-TOPE      PIC S9(17)V99
001630                                      VALUE 100000000.00.
001640     05  CT-TENOR-CORTO-AVISO-DIAS   PIC S9(05)   COMP
001650                                      VALUE 7.
001660     05  CT-RATIO-ALTO               PIC S9(05)V9(4) COMP-3
001670                                      VALUE 1.5000.
001680     05  CT-RATIO-BAJO               PIC S9(05)V9(4) COMP-3
001690                                      VALUE 0.5000.
001700     05  CT-PRIMA-TASA-BASE          PIC S9(01)V9(4) COMP-3
001710                                      VALUE 0.0200.
001720     05  CT-PRIMA-TASA-LARGA         PIC S9(01)V9(4) COMP-3
001730                                      VALUE 0.0300.
001740     05  CT-PRIMA-TASA-CORTA         PIC S9(01)V9(4) COMP-3
001750                                      VALUE 0.0100.
001760     05  CT-PRIMA-TENOR-LARGO-DIAS   PIC S9(05)   COMP
001770                                      VALUE 365.
001780     05  CT-PRIMA-TENOR-CORTO-DIAS   PIC S9(05)   COMP
001790                                      VALUE 30.
001800     05  CT-VANILLA-TENOR-MAX-DIAS   PIC S9(05)   COMP
001810                                      VALUE 1825.
001820     05  CT-FX-VALOR-MAX-DIAS        PIC S9(05)   COMP
001830                                      VALUE 1825.
001840     05  CT-FX-FWD-TENOR-MAX-DIAS    PIC S9(05)   COMP
001850                                      VALUE 730.
001860     05  CT-SWAP-CCY-TENOR-MAX-DIAS  PIC S9(05)   COMP
001870                                      VALUE 3650.
001880     05  CT-MATURITY-TENOR-MAX-DIAS  PIC S9(05)   COMP
001890                                      VALUE 3650.
001900     05  CT-SPOT-FWD-CORTE-DIAS      PIC S9(05)   COMP
001910                                      VALUE 3.
001920     05  CT-MAX-REFERENCIAS          PIC 9(05)    COMP
001930                                      VALUE 3000.
001940     05  FILLER                      PIC X(10).
001950******************************************************************
001960*                 CONTADORES INDEPENDIENTES (SUBINDICES)         *
001970******************************************************************
001980 77  WS-I                             PIC 9(05)   COMP.
001990 77  WS-J                             PIC 9(05)   COMP.
002000******************************************************************
002010*                  AREA DE ESTADOS DE ARCHIVO                   *
002020******************************************************************
002030 01  WS-ESTADOS-ARCHIVO.
002040     05  FS-SOL                      PIC X(02)   VALUE '00'.
002050     05  FS-CPM                      PIC X(02)   VALUE '00'.
002060     05  FS-LDG                      PIC X(02)   VALUE '00'.
002070     05  FS-RCH                      PIC X(02)   VALUE '00'.
002080     05  FILLER                      PIC X(10).
002090******************************************************************
002100*                       AREA DE SWITCHES                         *
002110******************************************************************
002120 01  SW-SWITCHES.
002130     05  SW-STATUS-LECTURA           PIC X(01)   VALUE 'N'.
002140         88  SW-FIN-LECTURA                       VALUE 'Y'.
002150         88  SW-NO-FIN-LECTURA                    VALUE 'N'.
002160     05  SW-ESTADO-SOLICITUD         PIC X(01)   VALUE 'Y'.
002170         88  SW-SOLICITUD-ACEPTADA                VALUE 'Y'.
002180         88  SW-SOLICITUD-RECHAZADA               VALUE 'N'.
002190     05  SW-ITEM-ESTADO              PIC X(01)   VALUE 'N'.
002200         88  SW-ITEM-ENCONTRADO                   VALUE 'Y'.
002210         88  SW-ITEM-NO-ENCONTRADO                VALUE 'N'.
002220     05  SW-CONTRAPARTE-ESTADO       PIC X(01)   VALUE 'N'.
002230         88  SW-CONTRAPARTE-ACTIVA                VALUE 'Y'.
002240         88  SW-CONTRAPARTE-INACTIVA              VALUE 'N'.
002250     05  SW-FECHA-VALOR-ESTADO       PIC X(01)   VALUE 'N'.
002260         88  SW-FECHA-VALOR-VALIDA                VALUE 'Y'.
002270         88  SW-FECHA-VALOR-INVALIDA               VALUE 'N'.
002280     05  SW-ES-SPOT-ESTADO           PIC X(01)   VALUE 'N'.
002290         88  SW-ES-SPOT                            VALUE 'Y'.
002300         88  SW-ES-TERMINO                         VALUE 'N'.
002310     05  SW-TABLA-ESTADO             PIC X(01)   VALUE 'N'.
002320         88  SW-TABLA-LLENA                        VALUE 'Y'.
002330     05  FILLER                      PIC X(10).
002340******************************************************************
002350*              AREA DE VARIABLES AUXILIARES                      *
002360******************************************************************
002370 01  WS-VARIABLES-AUXILIARES.
002380     05  WS-MOTIVO-RECHAZO           PIC X(100)  VALUE SPACES.
002390*
002400     05  WS-SIS-FECHA                PIC 9(06).
002410     05  WS-SIS-FECHA-R   REDEFINES  WS-SIS-FECHA.
002420         10  WS-SIS-AA               PIC 9(02).
002430         10  WS-SIS-MM                PIC 9(02).
002440         10  WS-SIS-DD                PIC 9(02).
002450     05  WS-FECHA-CORRIDA            PIC 9(08)   VALUE ZEROS.
002460     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
002470         10  WS-FCR-ANO               PIC 9(04).
002480         10  WS-FCR-MES               PIC 9(02).
002490         10  WS-FCR-DIA               PIC 9(02).
002500*
002510     05  WS-CPM-CLAVE                PIC 9(09)   COMP.
002520*
002530*--- AREA DE CALCULO DE DIA JULIANO (DateUtils) ------------------
002540     05  WS-DIF-FECHA-1              PIC 9(08).
002550     05  WS-DIF-FECHA-2              PIC 9(08).
002560     05  WS-DIA-SEM-FECHA            PIC 9(08).
002570     05  WS-JF-ANO                   PIC 9(04)   COMP.
002580     05  WS-JF-MES                   PIC 9(02)   COMP.
002590     05  WS-JF-DIA                   PIC 9(02)   COMP.
002600     05  WS-JF-A                     PIC 9(02)   COMP.
002610     05  WS-JF-Y                     PIC 9(06)   COMP.
002620     05  WS-JF-M                     PIC 9(02)   COMP.
002630     05  WS-JF-JULIANO               PIC S9(09)  COMP.
002640     05  WS-JF-JULIANO-1             PIC S9(09)  COMP.
002650     05  WS-JF-JULIANO-2             PIC S9(09)  COMP.
002660     05  WS-JF-DIF                   PIC S9(09)  COMP.
002670     05  WS-JF-COCIENTE              PIC S9(09)  COMP.
002680     05  WS-DIA-SEMANA               PIC 9(01)   COMP.
002690         88  WS-ES-DIA-LABORAL                 VALUES 0 THRU 4.
002700         88  WS-ES-FIN-DE-SEMANA               VALUES 5 6.
002710*
002720*--- AREA DE CALCULO DE PRIMA Y RAZON STRIKE/SPOT ----------------
002730     05  WS-PRIMA-TASA               PIC S9(01)V9(4)  COMP-3.
002740     05  WS-RATIO-STRIKE-SPOT        PIC S9(05)V9(4)  COMP-3.
002750     05  WS-PNL-CALCULADO            PIC S9(17)V99    COMP-3.
002760*
002770*--- LINEAS DE IMPRESION DEL RESUMEN DE CORRIDA ------------------
002780     05  WS-LINEA-RESUMEN            PIC X(40).
002790     05  WS-CONTADOR-EDIT            PIC ZZZ,ZZ9.
002800     05  FILLER                      PIC X(10).
002810******************************************************************
002820*                    AREA DE ACUMULADORES                        *
002830******************************************************************
002840 01  AC-ACUMULADORES.
002850     05  AC-REGISTROS-LEIDOS         PIC 9(06)   COMP VALUE ZERO.
002860     05  AC-REGISTROS-ACEPTADOS      PIC 9(06)   COMP VALUE ZERO.
002870     05  AC-REGISTROS-RECHAZADOS     PIC 9(06)   COMP VALUE ZERO.
002880     05  AC-OPERACIONES-GRANDES      PIC 9(06)   COMP VALUE ZERO.
002890     05  AC-SIG-TRADE-ID             PIC 9(09)   COMP VALUE ZERO.
002900     05  FILLER                      PIC X(10).
002910******************************************************************
002920*       TABLA EN MEMORIA DE REFERENCIAS YA RESERVADAS             *
002930*       (SUSTITUYE LA CLAVE DE ARCHIVO - EL LIBRO DIARIO ES       *
002940*       SECUENCIAL, NO INDEXADO - SE PRECARGA AL INICIO)          *
002950******************************************************************
002960 01  TB-TABLA-REFERENCIAS.
002970     05  TB-REF-TOTAL                PIC 9(05)   COMP VALUE ZERO.
002980     05  FILLER                      PIC X(05).
002990     05  TB-REFERENCIA  OCCURS 3000 TIMES
003000                                      PIC X(50).
003010******************************************************************
003020*               COPYS DE TABLAS DE REFERENCIA                    *
003030******************************************************************
003040     COPY V1WC006.
003050******************************************************************
003060*                                                                *
003070*           P R O C E D U R E      D I V I S I O N               *
003080*                                                                *
003090******************************************************************
003100 PROCEDURE DIVISION.
003110*
003120 MAINLINE.
003130*
003140     PERFORM 1000-INICIO
003150        THRU 1000-INICIO-EXIT
003160*
003170     PERFORM 2000-PROCESO
003180        THRU 2000-PROCESO-EXIT
003190        UNTIL SW-FIN-LECTURA
003200*
003210     PERFORM 3000-FIN
003220        THRU 3000-FIN-EXIT
003230*
003240     GOBACK.
003250******************************************************************
003260* 1000-INICIO                                                    *
003270*   ABRE ARCHIVOS, OBTIENE LA FECHA DE CORRIDA (CON VENTANA DE   *
003280*   SIGLO Y2K) Y PRECARGA LA TABLA DE REFERENCIAS YA RESERVADAS  *
003290*   HACIENDO UNA PASADA DE SOLO LECTURA SOBRE EL LIBRO DIARIO.   *
003300******************************************************************
003310 1000-INICIO.
003320*
003330     SET  SW-NO-FIN-LECTURA          TO TRUE
003340     MOVE ZERO                       TO AC-REGISTROS-LEIDOS
003350                                         AC-REGISTROS-ACEPTADOS
003360                                         AC-REGISTROS-RECHAZADOS
003370                                         AC-OPERACIONES-GRANDES
003380*
003390     ACCEPT WS-SIS-FECHA              FROM DATE
003400     IF WS-SIS-AA < 50
003410        MOVE 20                      TO WS-FCR-ANO(1:2)
003420     ELSE
003430        MOVE 19                      TO WS-FCR-ANO(1:2)
003440     END-IF
003450     MOVE WS-SIS-AA                   TO WS-FCR-ANO(3:2)
003460     MOVE WS-SIS-MM                   TO WS-FCR-MES
003470     MOVE WS-SIS-DD                   TO WS-FCR-DIA
003480*
003490     PERFORM 1100-PRECARGAR-REFERENCIAS
003500        THRU 1100-PRECARGAR-REFERENCIAS-EXIT
003510*
003520     OPEN EXTEND TRADE-LEDGER
003530     IF FS-LDG NOT = '00' AND FS-LDG NOT = '05'
003540        DISPLAY '*** ERROR AL ABRIR TRADE-LEDGER EN EXTEND - '
003550                 'FILE STATUS = ' FS-LDG
003560        SET SW-FIN-LECTURA            TO TRUE
003570     END-IF
003580*
003590     OPEN INPUT  TRADE-BOOKING-IN
003600     IF FS-SOL NOT = '00'
003610        DISPLAY '*** ERROR AL ABRIR TRADE-BOOKING-IN - '
003620                 'FILE STATUS = ' FS-SOL
003630        SET SW-FIN-LECTURA            TO TRUE
003640     END-IF
003650*
003660     OPEN INPUT  CONTRAPARTE-MAESTRO
003670     IF FS-CPM NOT = '00'
003680        DISPLAY '*** ERROR AL ABRIR CONTRAPARTE-MAESTRO - '
003690                 'FILE STATUS = ' FS-CPM
003700        SET SW-FIN-LECTURA            TO TRUE
003710     END-IF
003720*
003730     OPEN OUTPUT RECHAZOS
003740     IF FS-RCH NOT = '00'
003750        DISPLAY '*** ERROR AL ABRIR RECHAZOS - '
003760                 'FILE STATUS = ' FS-RCH
003770        SET SW-FIN-LECTURA            TO TRUE
003780     END-IF
003790*
003800     IF NOT SW-FIN-LECTURA
003810        PERFORM 2100-LEER-SOLICITUD
003820           THRU 2100-LEER-SOLICITUD-EXIT
003830     END-IF
003840*
003850     .
003860 1000-INICIO-EXIT.
003870     EXIT.
003880******************************************************************
003890* 1100-PRECARGAR-REFERENCIAS                                     *
003900*   PASADA SOLO-LECTURA SOBRE EL LIBRO DIARIO PARA CONOCER LAS   *
003910*   REFERENCIAS YA RESERVADAS Y EL PROXIMO TRADE-ID DISPONIBLE.  *
003920******************************************************************
003930 1100-PRECARGAR-REFERENCIAS.
003940*
003950     OPEN INPUT TRADE-LEDGER
003960     IF FS-LDG NOT = '00'
003970        GO TO 1190-FIN-PRECARGA
003980     END-IF
003990*
004000 1110-LEER-REFERENCIA.
004010     READ TRADE-LEDGER
004020        AT END
004030           MOVE '10'              TO FS-LDG
004040           GO TO 1180-CERRAR-LIBRO
004050     END-READ
004060     ADD 1                        TO AC-SIG-TRADE-ID
004070     IF TB-REF-TOTAL < CT-MAX-REFERENCIAS
004080        ADD 1                     TO TB-REF-TOTAL
004090        MOVE TRC-TRADE-REFERENCE  TO TB-REFERENCIA(TB-REF-TOTAL)
004100     ELSE
004110        SET SW-TABLA-LLENA        TO TRUE
004120        DISPLAY '*** AVISO - TABLA DE REFERENCIAS '
004130                'LLENA, VERIFICACION DE UNICIDAD '
004140                'INCOMPLETA A PARTIR DE ESTE PUNTO'
004150     END-IF
004160     GO TO 1110-LEER-REFERENCIA.
004170*
004180 1180-CERRAR-LIBRO.
004190     CLOSE TRADE-LEDGER.
004200*
004210 1190-FIN-PRECARGA.
004220     ADD 1 TO AC-SIG-TRADE-ID
004230*
004240     .
004250 1100-PRECARGAR-REFERENCIAS-EXIT.
004260     EXIT.
004270******************************************************************
004280* 2000-PROCESO                                                   *
004290*   VALIDA Y PROCESA LA SOLICITUD ACTUALMENTE EN EL BUFFER Y     *
004300*   LUEGO LEE LA SIGUIENTE.                                      *
004310******************************************************************
004320 2000-PROCESO.
004330*
004340     ADD 1 TO AC-REGISTROS-LEIDOS
004350     SET  SW-SOLICITUD-ACEPTADA      TO TRUE
004360     MOVE SPACES                     TO WS-MOTIVO-RECHAZO
004370*
004380     PERFORM 2200-VALIDAR-BASICOS
004390        THRU 2200-VALIDAR-BASICOS-EXIT
004400*
004410     IF SW-SOLICITUD-ACEPTADA
004420        PERFORM 2300-VALIDAR-CONTRAPARTE
004430           THRU 2300-VALIDAR-CONTRAPARTE-EXIT
004440     END-IF
004450*
004460     IF SW-SOLICITUD-ACEPTADA
004470        PERFORM 2400-VALIDAR-NEGOCIO
004480           THRU 2400-VALIDAR-NEGOCIO-EXIT
004490     END-IF
004500*
004510     IF SW-SOLICITUD-ACEPTADA
004520        PERFORM 2500-VALIDAR-PRODUCTO
004530           THRU 2500-VALIDAR-PRODUCTO-EXIT
004540     END-IF
004550*
004560     IF SW-SOLICITUD-ACEPTADA
004570        PERFORM 2600-VALIDAR-UNICIDAD
004580           THRU 2600-VALIDAR-UNICIDAD-EXIT
004590     END-IF
004600*
004610     IF SW-SOLICITUD-ACEPTADA
004620        PERFORM 2700-CONSTRUIR-TRADE
004630           THRU 2700-CONSTRUIR-TRADE-EXIT
004640        PERFORM 2800-CALC-PRIMA-DEFECTO
004650           THRU 2800-CALC-PRIMA-DEFECTO-EXIT
004660        PERFORM 2900-GRABAR-ACEPTADO
004670           THRU 2900-GRABAR-ACEPTADO-EXIT
004680     ELSE
004690        PERFORM 2950-GRABAR-RECHAZO
004700           THRU 2950-GRABAR-RECHAZO-EXIT
004710     END-IF
004720*
004730     PERFORM 2100-LEER-SOLICITUD
004740        THRU 2100-LEER-SOLICITUD-EXIT
004750*
004760     .
004770 2000-PROCESO-EXIT.
004780     EXIT.
004790******************************************************************
004800* 2100-LEER-SOLICITUD                                            *
004810******************************************************************
004820 2100-LEER-SOLICITUD.
004830*
004840     READ TRADE-BOOKING-IN
004850         AT END
004860            SET SW-FIN-LECTURA       TO TRUE
004870         NOT AT END
004880            CONTINUE
004890     END-READ
004900*
004910     .
004920 2100-LEER-SOLICITUD-EXIT.
004930     EXIT.
004940******************************************************************
004950* 2200-VALIDAR-BASICOS                                           *
004960*   DATOS BASICOS DE LA SOLICITUD (ValidationServiceImpl)        *
004970******************************************************************
004980 2200-VALIDAR-BASICOS.
004990*
005000     IF TBR-TRADE-REFERENCE = SPACES
005010        PERFORM 2250-RECHAZAR
005020           THRU 2250-RECHAZAR-EXIT
005030        MOVE 'TRADE REFERENCE REQUERIDA' TO WS-MOTIVO-RECHAZO
005040     END-IF
005050*
005060     IF SW-SOLICITUD-ACEPTADA
005070           AND TBR-COUNTERPARTY-ID = ZERO
005080        PERFORM 2250-RECHAZAR
005090           THRU 2250-RECHAZAR-EXIT
005100        MOVE 'COUNTERPARTY ID REQUERIDO'  TO WS-MOTIVO-RECHAZO
005110     END-IF
005120*
005130     IF SW-SOLICITUD-ACEPTADA
005140           AND TBR-PRODUCT-TYPE = SPACES
005150        PERFORM 2250-RECHAZAR
005160           THRU 2250-RECHAZAR-EXIT
005170        MOVE 'PRODUCT TYPE REQUERIDO'     TO WS-MOTIVO-RECHAZO
005180     END-IF
005190*
005200     IF SW-SOLICITUD-ACEPTADA
005210           AND TBR-NOTIONAL-AMOUNT = ZERO
005220        PERFORM 2250-RECHAZAR
005230           THRU 2250-RECHAZAR-EXIT
005240        MOVE 'NOTIONAL AMOUNT REQUERIDO'  TO WS-MOTIVO-RECHAZO
005250     END-IF
005260*
005270     .
005280 2200-VALIDAR-BASICOS-EXIT.
005290     EXIT.
005300******************************************************************
005310* 2250-RECHAZAR                                                  *
005320*   MARCA LA SOLICITUD COMO RECHAZADA. EL PARRAFO LLAMANTE DEBE  *
005330*   MOVER EL MOTIVO A WS-MOTIVO-RECHAZO INMEDIATAMENTE DESPUES,  *
005340*   PERO SOLO SI ES EL PRIMER RECHAZO DE LA SOLICITUD (SE        *
005350*   REPORTA UNICAMENTE EL PRIMER MOTIVO DE FALLA).               *
005360******************************************************************
005370 2250-RECHAZAR.
005380*
005390     IF SW-SOLICITUD-ACEPTADA
005400        SET SW-SOLICITUD-RECHAZADA   TO TRUE
005410     END-IF
005420*
005430     .
005440 2250-RECHAZAR-EXIT.
005450     EXIT.
005460******************************************************************
005470* 2300-VALIDAR-CONTRAPARTE                                       *
005480*   EXISTENCIA Y ELEGIBILIDAD DE LA CONTRAPARTE. LOS AVISOS DE   *
005490*   CALIFICACION SUB-INVERSION Y LEI FALTANTE SON INFORMATIVOS.  *
005500******************************************************************
005510 2300-VALIDAR-CONTRAPARTE.
005520*
005530     MOVE TBR-COUNTERPARTY-ID         TO WS-CPM-CLAVE
005540     READ CONTRAPARTE-MAESTRO
005550         INVALID KEY
005560            PERFORM 2250-RECHAZAR
005570               THRU 2250-RECHAZAR-EXIT
005580            MOVE 'CONTRAPARTE NO EXISTE'  TO WS-MOTIVO-RECHAZO
005590         NOT INVALID KEY
005600            IF CPM-IS-ACTIVE NOT = 'Y'
005610               PERFORM 2250-RECHAZAR
005620                  THRU 2250-RECHAZAR-EXIT
005630               MOVE 'CONTRAPARTE INACTIVA' TO WS-MOTIVO-RECHAZO
005640            END-IF
005650     END-READ
005660*
005670     IF SW-SOLICITUD-ACEPTADA
005680        PERFORM 2310-AVISOS-CONTRAPARTE
005690           THRU 2310-AVISOS-CONTRAPARTE-EXIT
005700     END-IF
005710*
005720     .
005730 2300-VALIDAR-CONTRAPARTE-EXIT.
005740     EXIT.
005750******************************************************************
005760* 2310-AVISOS-CONTRAPARTE                                        *
005770******************************************************************
005780 2310-AVISOS-CONTRAPARTE.
005790*
005800     IF CPM-LEI-CODE = SPACES
005810        DISPLAY '*** AVISO - CONTRAPARTE SIN LEI-CODE - REF: '
005820                TBR-TRADE-REFERENCE
005830     END-IF
005840*
005850     MOVE 1 TO WS-I
005860     PERFORM 2315-EXPLORAR-RATING
005870   THRU 2315-EXPLORAR-RATING-EXIT
005880   UNTIL WS-I > 10
005890*
005900     .
005910 2310-AVISOS-CONTRAPARTE-EXIT.
005920     EXIT.
005930************************************************************
005940* 2315-EXPLORAR-RATING                                           *
005950*   UNA ITERACION DE LA EXPLORACION DE RT-RATING-ESPEC; SALE DE   *
005960 EXPLORACION FORZANDO WS-I FUERA DE RANGO AL ENCONTRAR.     *
005970************************************************************
005980 2315-EXPLORAR-RATING.
005990
006000     IF CPM-CREDIT-RATING = RT-RATING-ESPEC(WS-I)
006010   DISPLAY '*** AVISO - CALIFICACION SUB-INVERSION ('
006020           CPM-CREDIT-RATING ') - REF: '
006030           TBR-TRADE-REFERENCE
006040   MOVE 11 TO WS-I
006050     ELSE
006060   ADD 1 TO WS-I
006070     END-IF
006080     .
006090 2315-EXPLORAR-RATING-EXIT.
006100     EXIT.
006110******************************************************************
006120* 2400-VALIDAR-NEGOCIO                                           *
006130*   REGLAS DE NEGOCIO COMUNES A TODOS LOS PRODUCTOS (REGLAS      *
006140*   1 A 12 DEL MANUAL DE VALIDACION DE OPERACIONES).             *
006150******************************************************************
006160 2400-VALIDAR-NEGOCIO.
006170*
006180*--- REGLA 1 - MONEDA SOPORTADA ----------------------------------
006190     PERFORM 2410-VALIDAR-MONEDAS
006200        THRU 2410-VALIDAR-MONEDAS-EXIT
006210*
006220*--- REGLA 2 - BASE DISTINTA DE COTIZACION (SALVO IRS) -----------
006230     IF SW-SOLICITUD-ACEPTADA
006240           AND TBR-PRODUCT-TYPE NOT = 'INTEREST_RATE_SWAP'
006250           AND TBR-BASE-CURRENCY = TBR-QUOTE-CURRENCY
006260        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006270        MOVE 'MONEDA BASE IGUAL A MONEDA COTIZACION'
006280                                      TO WS-MOTIVO-RECHAZO
006290     END-IF
006300     IF SW-SOLICITUD-ACEPTADA
006310           AND TBR-PRODUCT-TYPE = 'INTEREST_RATE_SWAP'
006320           AND TBR-BASE-CURRENCY NOT = TBR-QUOTE-CURRENCY
006330        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006340        MOVE 'IRS REQUIERE MONEDA BASE = MONEDA COTIZACION'
006350                                      TO WS-MOTIVO-RECHAZO
006360     END-IF
006370*
006380*--- REGLA 3 - MONTO NOTIONAL ------------------------------------
006390     IF SW-SOLICITUD-ACEPTADA
006400           AND (TBR-NOTIONAL-AMOUNT < CT-NOTIONAL-MINIMO
006410            OR  TBR-NOTIONAL-AMOUNT > CT-NOTIONAL-MAXIMO)
006420        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006430        MOVE 'NOTIONAL AMOUNT FUERA DE RANGO' TO WS-MOTIVO-RECHAZO
006440     END-IF
006450*
006460*--- REGLA 5 - TASA SPOT (SI SE SUMINISTRA) ----------------------
006470     IF SW-SOLICITUD-ACEPTADA
006480           AND TBR-SPOT-RATE NOT = ZERO
006490           AND TBR-SPOT-RATE < CT-STRIKE-MINIMO
006500        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006510        MOVE 'SPOT RATE FUERA DE RANGO'  TO WS-MOTIVO-RECHAZO
006520     END-IF
006530*
006540*--- REGLA 6 - FECHA DE NEGOCIACION NO PUEDE SER FUTURA ----------
006550     IF SW-SOLICITUD-ACEPTADA
006560           AND TBR-TRADE-DATE > WS-FECHA-CORRIDA
006570        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006580        MOVE 'TRADE DATE NO PUEDE SER FUTURA' TO WS-MOTIVO-RECHAZO
006590     END-IF
006600*
006610*--- REGLA 7 - FECHA VALOR (T+1, DIA LABORAL) --------------------
006620     IF SW-SOLICITUD-ACEPTADA
006630        MOVE TBR-TRADE-DATE           TO WS-DIF-FECHA-1
006640        MOVE TBR-VALUE-DATE           TO WS-DIF-FECHA-2
006650        PERFORM 4200-ES-FECHA-VALOR-VALIDA
006660           THRU 4200-ES-FECHA-VALOR-VALIDA-EXIT
006670        IF SW-FECHA-VALOR-INVALIDA
006680           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006690           MOVE 'VALUE DATE INVALIDA (T+1, DIA LABORAL)'
006700                                      TO WS-MOTIVO-RECHAZO
006710        END-IF
006720     END-IF
006730*
006740*--- REGLA 8 - FECHA DE VENCIMIENTO -------------------------------
006750     IF SW-SOLICITUD-ACEPTADA
006760           AND TBR-MATURITY-DATE = TBR-TRADE-DATE
006770        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006780        MOVE 'MATURITY DATE IGUAL A TRADE DATE' TO WS-MOTIVO-RECHAZO
006790     END-IF
006800     IF SW-SOLICITUD-ACEPTADA
006810        MOVE TBR-VALUE-DATE           TO WS-DIF-FECHA-1
006820        MOVE TBR-MATURITY-DATE        TO WS-DIF-FECHA-2
006830        PERFORM 4450-CALC-DIFERENCIA-DIAS
006840           THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
006850        IF WS-JF-DIF < 1
006860           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006870           MOVE 'MATURITY DATE DEBE SER POSTERIOR A VALUE DATE'
006880                                      TO WS-MOTIVO-RECHAZO
006890        END-IF
006900     END-IF
006910     IF SW-SOLICITUD-ACEPTADA
006920        MOVE TBR-MATURITY-DATE        TO WS-DIA-SEM-FECHA
006930        PERFORM 4000-CALC-DIA-SEMANA
006940           THRU 4000-CALC-DIA-SEMANA-EXIT
006950        IF WS-ES-FIN-DE-SEMANA
006960           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
006970           MOVE 'MATURITY DATE DEBE SER DIA LABORAL'
006980                                      TO WS-MOTIVO-RECHAZO
006990        END-IF
007000     END-IF
007010     IF SW-SOLICITUD-ACEPTADA
007020        MOVE TBR-TRADE-DATE           TO WS-DIF-FECHA-1
007030        MOVE TBR-MATURITY-DATE        TO WS-DIF-FECHA-2
007040        PERFORM 4450-CALC-DIFERENCIA-DIAS
007050           THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
007060        IF WS-JF-DIF > CT-MATURITY-TENOR-MAX-DIAS
007070           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
007080           MOVE 'TENOR EXCEDE 10 ANOS'  TO WS-MOTIVO-RECHAZO
007090        END-IF
007100     END-IF
007110*
007120*--- REGLA 9 - PRIMA Y MONEDA DE PRIMA DEBEN IR JUNTAS -----------
007130     IF SW-SOLICITUD-ACEPTADA
007140        PERFORM 2420-VALIDAR-PRIMA
007150           THRU 2420-VALIDAR-PRIMA-EXIT
007160     END-IF
007170*
007180*--- REGLAS 10, 11 Y 12 - AVISOS INFORMATIVOS --------------------
007190     IF SW-SOLICITUD-ACEPTADA
007200        PERFORM 2430-AVISOS-NEGOCIO
007210           THRU 2430-AVISOS-NEGOCIO-EXIT
007220     END-IF
007230*
007240     .
007250 2400-VALIDAR-NEGOCIO-EXIT.
007260     EXIT.
007270******************************************************************
007280* 2410-VALIDAR-MONEDAS                                           *
007290*   LA MONEDA BASE Y LA MONEDA DE COTIZACION DEBEN ESTAR EN LA   *
007300*   LISTA DE MONEDAS SOPORTADAS (RT-MONEDA, COPY V1WC006).       *
007310******************************************************************
007320 2410-VALIDAR-MONEDAS.
007330*
007340     MOVE 'N'                         TO SW-ITEM-ESTADO
007350     MOVE 1 TO WS-I
007360     PERFORM 2411-EXPLORAR-BASE
007370   THRU 2411-EXPLORAR-BASE-EXIT
007380   UNTIL WS-I > 11
007390     IF SW-ITEM-NO-ENCONTRADO
007400        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
007410        MOVE 'BASE CURRENCY NO SOPORTADA'  TO WS-MOTIVO-RECHAZO
007420     END-IF
007430*
007440     IF SW-SOLICITUD-ACEPTADA
007450        MOVE 'N'                      TO SW-ITEM-ESTADO
007460   MOVE 1 TO WS-I
007470   PERFORM 2412-EXPLORAR-QUOTE
007480      THRU 2412-EXPLORAR-QUOTE-EXIT
007490      UNTIL WS-I > 11
007500        IF SW-ITEM-NO-ENCONTRADO
007510           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
007520           MOVE 'QUOTE CURRENCY NO SOPORTADA' TO WS-MOTIVO-RECHAZO
007530        END-IF
007540     END-IF
007550*
007560     .
007570 2410-VALIDAR-MONEDAS-EXIT.
007580     EXIT.
007590************************************************************
007600* 2411-EXPLORAR-BASE                                             *
007610************************************************************
007620 2411-EXPLORAR-BASE.
007630
007640     IF TBR-BASE-CURRENCY = RT-MONEDA(WS-I)
007650   SET SW-ITEM-ENCONTRADO     TO TRUE
007660     END-IF
007670     ADD 1 TO WS-I
007680     .
007690 2411-EXPLORAR-BASE-EXIT.
007700     EXIT.
007710************************************************************
007720* 2412-EXPLORAR-QUOTE                                            *
007730************************************************************
007740 2412-EXPLORAR-QUOTE.
007750
007760     IF TBR-QUOTE-CURRENCY = RT-MONEDA(WS-I)
007770   SET SW-ITEM-ENCONTRADO     TO TRUE
007780     END-IF
007790     ADD 1 TO WS-I
007800     .
007810 2412-EXPLORAR-QUOTE-EXIT.
007820     EXIT.
007830******************************************************************
007840* 2420-VALIDAR-PRIMA                                             *
007850******************************************************************
007860 2420-VALIDAR-PRIMA.
007870*
007880     IF (TBR-PREMIUM-AMOUNT NOT = ZERO
007890           AND TBR-PREMIUM-CURRENCY = SPACES)
007900        OR (TBR-PREMIUM-AMOUNT = ZERO
007910           AND TBR-PREMIUM-CURRENCY NOT = SPACES)
007920        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
007930        MOVE 'PREMIUM AMOUNT Y CURRENCY DEBEN IR JUNTOS'
007940                                      TO WS-MOTIVO-RECHAZO
007950     END-IF
007960*
007970     IF SW-SOLICITUD-ACEPTADA
007980           AND TBR-PREMIUM-AMOUNT NOT = ZERO
007990           AND TBR-PREMIUM-AMOUNT < ZERO
008000        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
008010        MOVE 'PREMIUM AMOUNT DEBE SER POSITIVO' TO WS-MOTIVO-RECHAZO
008020     END-IF
008030*
008040     IF SW-SOLICITUD-ACEPTADA
008050           AND TBR-PREMIUM-CURRENCY NOT = SPACES
008060           AND TBR-PREMIUM-CURRENCY NOT = TBR-BASE-CURRENCY
008070           AND TBR-PREMIUM-CURRENCY NOT = TBR-QUOTE-CURRENCY
008080           AND TBR-PREMIUM-CURRENCY NOT = 'USD'
008090        DISPLAY '*** AVISO - PREMIUM CURRENCY DISTINTA DE BASE'
008100                '/COTIZACION/USD - REF: ' TBR-TRADE-REFERENCE
008110     END-IF
008120*
008130     .
008140 2420-VALIDAR-PRIMA-EXIT.
008150     EXIT.
008160******************************************************************
008170* 2430-AVISOS-NEGOCIO                                            *
008180*   AVISOS INFORMATIVOS - NUNCA RECHAZAN LA SOLICITUD.           *
008190******************************************************************
008200 2430-AVISOS-NEGOCIO.
008210*
008220     IF TBR-NOTIONAL-AMOUNT > CT-AVISO-NOTIONAL-TOPE
008230        DISPLAY '*** AVISO - NOTIONAL SUPERIOR A 100.000.000 - '
008240                'REF: ' TBR-TRADE-REFERENCE
008250     END-IF
008260*
008270     MOVE TBR-TRADE-DATE               TO WS-DIF-FECHA-1
008280     MOVE TBR-MATURITY-DATE            TO WS-DIF-FECHA-2
008290     PERFORM 4450-CALC-DIFERENCIA-DIAS
008300        THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
008310     IF WS-JF-DIF < CT-TENOR-CORTO-AVISO-DIAS
008320        DISPLAY '*** AVISO - TENOR MENOR A 7 DIAS - REF: '
008330                TBR-TRADE-REFERENCE
008340     END-IF
008350*
008360     IF TBR-STRIKE-PRICE > ZERO AND TBR-SPOT-RATE > ZERO
008370        PERFORM 4300-CALC-RATIO-STRIKE-SPOT
008380           THRU 4300-CALC-RATIO-STRIKE-SPOT-EXIT
008390        IF WS-RATIO-STRIKE-SPOT > CT-RATIO-ALTO
008400              OR WS-RATIO-STRIKE-SPOT < CT-RATIO-BAJO
008410           DISPLAY '*** AVISO - RAZON STRIKE/SPOT FUERA DE '
008420                   'RANGO (' WS-RATIO-STRIKE-SPOT ') - REF: '
008430                   TBR-TRADE-REFERENCE
008440        END-IF
008450     END-IF
008460*
008470     .
008480 2430-AVISOS-NEGOCIO-EXIT.
008490     EXIT.
008500******************************************************************
008510* 2500-VALIDAR-PRODUCTO                                          *
008520*   DESPACHO A LA VALIDACION ESPECIFICA DEL TIPO DE PRODUCTO     *
008530*   (ProductValidationServiceImpl / VanillaOptionValidator /     *
008540*   ExoticOptionValidator / FXContractValidator / SwapValidator) *
008550******************************************************************
008560 2500-VALIDAR-PRODUCTO.
008570*
008580     EVALUATE TBR-PRODUCT-TYPE
008590         WHEN 'VANILLA_OPTION'
008600             PERFORM 2510-VALIDAR-OPCION-VANILLA
008610                THRU 2510-VALIDAR-OPCION-VANILLA-EXIT
008620         WHEN 'EXOTIC_OPTION'
008630             PERFORM 2520-VALIDAR-OPCION-EXOTICA
008640                THRU 2520-VALIDAR-OPCION-EXOTICA-EXIT
008650         WHEN 'FX_FORWARD'
008660         WHEN 'FX_SPOT'
008670             PERFORM 2530-VALIDAR-CONTRATO-FX
008680                THRU 2530-VALIDAR-CONTRATO-FX-EXIT
008690         WHEN 'FX_SWAP'
008700         WHEN 'CURRENCY_SWAP'
008710         WHEN 'INTEREST_RATE_SWAP'
008720             PERFORM 2540-VALIDAR-SWAP
008730                THRU 2540-VALIDAR-SWAP-EXIT
008740         WHEN OTHER
008750             PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
008760             MOVE 'PRODUCT TYPE NO SOPORTADO' TO WS-MOTIVO-RECHAZO
008770     END-EVALUATE
008780*
008790     .
008800 2500-VALIDAR-PRODUCTO-EXIT.
008810     EXIT.
008820******************************************************************
008830* 2510-VALIDAR-OPCION-VANILLA                                    *
008840******************************************************************
008850 2510-VALIDAR-OPCION-VANILLA.
008860*
008870     IF TBR-OPTION-TYPE NOT = 'CALL' AND TBR-OPTION-TYPE NOT = 'PUT'
008880        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
008890        MOVE 'OPTION TYPE DEBE SER CALL O PUT' TO WS-MOTIVO-RECHAZO
008900     END-IF
008910*
008920     IF SW-SOLICITUD-ACEPTADA
008930           AND (TBR-STRIKE-PRICE < CT-STRIKE-MINIMO
008940            OR  TBR-STRIKE-PRICE > CT-STRIKE-MAXIMO)
008950        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
008960        MOVE 'STRIKE PRICE FUERA DE RANGO' TO WS-MOTIVO-RECHAZO
008970     END-IF
008980*
008990     IF SW-SOLICITUD-ACEPTADA
009000        MOVE TBR-TRADE-DATE           TO WS-DIF-FECHA-1
009010        MOVE TBR-MATURITY-DATE        TO WS-DIF-FECHA-2
009020        PERFORM 4450-CALC-DIFERENCIA-DIAS
009030           THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
009040        IF WS-JF-DIF > CT-VANILLA-TENOR-MAX-DIAS
009050           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009060           MOVE 'TENOR DE OPCION EXCEDE 5 ANOS' TO WS-MOTIVO-RECHAZO
009070        END-IF
009080     END-IF
009090*
009100     .
009110 2510-VALIDAR-OPCION-VANILLA-EXIT.
009120     EXIT.
009130******************************************************************
009140* 2520-VALIDAR-OPCION-EXOTICA                                    *
009150******************************************************************
009160 2520-VALIDAR-OPCION-EXOTICA.
009170*
009180     PERFORM 2510-VALIDAR-OPCION-VANILLA
009190        THRU 2510-VALIDAR-OPCION-VANILLA-EXIT
009200*
009210     IF SW-SOLICITUD-ACEPTADA
009220        EVALUATE TBR-EXOTIC-OPTION-TYPE
009230            WHEN 'BARRIER_OPTION'
009240                IF TBR-BARRIER-LEVEL <= ZERO
009250                   PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009260                   MOVE 'BARRIER LEVEL REQUERIDO Y POSITIVO'
009270                                      TO WS-MOTIVO-RECHAZO
009280                END-IF
009290                IF SW-SOLICITUD-ACEPTADA
009300                      AND TBR-KNOCK-IN-OUT NOT = 'KNOCK_IN'
009310                      AND TBR-KNOCK-IN-OUT NOT = 'KNOCK_OUT'
009320                   PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009330                   MOVE 'KNOCK-IN-OUT DEBE SER KNOCK_IN/KNOCK_OUT'
009340                                      TO WS-MOTIVO-RECHAZO
009350                END-IF
009360            WHEN 'ASIAN_OPTION'
009370                IF TBR-OBSERVATION-FREQ NOT = 'DAILY'
009380                      AND TBR-OBSERVATION-FREQ NOT = 'WEEKLY'
009390                      AND TBR-OBSERVATION-FREQ NOT = 'MONTHLY'
009400                   PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009410                   MOVE 'OBSERVATION FREQ INVALIDA'
009420                                      TO WS-MOTIVO-RECHAZO
009430                END-IF
009440            WHEN 'DIGITAL_OPTION'
009450                IF TBR-STRIKE-PRICE <= ZERO
009460                      OR TBR-PREMIUM-AMOUNT <= ZERO
009470                   PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009480                   MOVE 'DIGITAL OPTION REQUIERE STRIKE Y PAYOUT'
009490                                      TO WS-MOTIVO-RECHAZO
009500                END-IF
009510            WHEN OTHER
009520                PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009530                MOVE 'EXOTIC OPTION TYPE NO SOPORTADO'
009540                                      TO WS-MOTIVO-RECHAZO
009550        END-EVALUATE
009560     END-IF
009570*
009580     .
009590 2520-VALIDAR-OPCION-EXOTICA-EXIT.
009600     EXIT.
009610******************************************************************
009620* 2530-VALIDAR-CONTRATO-FX                                       *
009630******************************************************************
009640 2530-VALIDAR-CONTRATO-FX.
009650*
009660     IF TBR-PRODUCT-TYPE = 'FX_FORWARD' AND TBR-FORWARD-RATE <= ZERO
009670        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009680        MOVE 'FORWARD RATE REQUERIDO' TO WS-MOTIVO-RECHAZO
009690     END-IF
009700*
009710     IF SW-SOLICITUD-ACEPTADA
009720           AND TBR-PRODUCT-TYPE = 'FX_SPOT' AND TBR-SPOT-RATE <= ZERO
009730        PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009740        MOVE 'SPOT RATE REQUERIDO'    TO WS-MOTIVO-RECHAZO
009750     END-IF
009760*
009770     IF SW-SOLICITUD-ACEPTADA
009780        MOVE TBR-TRADE-DATE           TO WS-DIF-FECHA-1
009790        MOVE TBR-VALUE-DATE           TO WS-DIF-FECHA-2
009800        PERFORM 4450-CALC-DIFERENCIA-DIAS
009810           THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
009820        IF WS-JF-DIF > CT-FX-VALOR-MAX-DIAS
009830           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009840           MOVE 'VALUE DATE EXCEDE 5 ANOS' TO WS-MOTIVO-RECHAZO
009850        END-IF
009860     END-IF
009870*
009880     IF SW-SOLICITUD-ACEPTADA AND TBR-PRODUCT-TYPE = 'FX_FORWARD'
009890        IF TBR-MATURITY-DATE = ZERO
009900           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
009910           MOVE 'MATURITY DATE REQUERIDA PARA FX FORWARD'
009920                                      TO WS-MOTIVO-RECHAZO
009930        ELSE
009940           MOVE TBR-TRADE-DATE        TO WS-DIF-FECHA-1
009950           MOVE TBR-MATURITY-DATE     TO WS-DIF-FECHA-2
009960           PERFORM 4450-CALC-DIFERENCIA-DIAS
009970              THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
009980           IF WS-JF-DIF > CT-FX-FWD-TENOR-MAX-DIAS
009990              PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010000              MOVE 'TENOR FX FORWARD EXCEDE 2 ANOS'
010010                                      TO WS-MOTIVO-RECHAZO
010020           END-IF
010030        END-IF
010040     END-IF
010050*
010060     .
010070 2530-VALIDAR-CONTRATO-FX-EXIT.
010080     EXIT.
010090******************************************************************
010100* 2540-VALIDAR-SWAP                                              *
010110******************************************************************
010120 2540-VALIDAR-SWAP.
010130*
010140     IF TBR-SWAP-TYPE NOT = 'INTEREST_RATE_SWAP'
010150        IF TBR-NEAR-LEG-AMOUNT = ZERO OR TBR-FAR-LEG-AMOUNT = ZERO
010160              OR TBR-NEAR-LEG-RATE = ZERO OR TBR-FAR-LEG-RATE = ZERO
010170              OR TBR-NEAR-LEG-DATE = ZERO OR TBR-FAR-LEG-DATE = ZERO
010180           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010190           MOVE 'SWAP REQUIERE MONTO/TASA/FECHA DE AMBAS PATAS'
010200                                         TO WS-MOTIVO-RECHAZO
010210        END-IF
010220*
010230        IF SW-SOLICITUD-ACEPTADA
010240              AND TBR-FAR-LEG-DATE NOT > TBR-NEAR-LEG-DATE
010250           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010260           MOVE 'FAR LEG DATE DEBE SER POSTERIOR A NEAR LEG DATE'
010270                                         TO WS-MOTIVO-RECHAZO
010280        END-IF
010290     END-IF
010300*
010310     IF SW-SOLICITUD-ACEPTADA AND TBR-SWAP-TYPE = 'CURRENCY_SWAP'
010320        IF TBR-FIXED-RATE = ZERO
010330           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010340           MOVE 'FIXED RATE REQUERIDO PARA CURRENCY SWAP'
010350                                      TO WS-MOTIVO-RECHAZO
010360        END-IF
010370        IF SW-SOLICITUD-ACEPTADA AND TBR-PAYMENT-FREQUENCY = SPACES
010380           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010390           MOVE 'PAYMENT FREQUENCY REQUERIDA'
010400                                      TO WS-MOTIVO-RECHAZO
010410        END-IF
010420        IF SW-SOLICITUD-ACEPTADA
010430           MOVE TBR-TRADE-DATE        TO WS-DIF-FECHA-1
010440           MOVE TBR-MATURITY-DATE     TO WS-DIF-FECHA-2
010450           PERFORM 4450-CALC-DIFERENCIA-DIAS
010460              THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
010470           IF WS-JF-DIF > CT-SWAP-CCY-TENOR-MAX-DIAS
010480              PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010490              MOVE 'TENOR CURRENCY SWAP EXCEDE 10 ANOS'
010500                                      TO WS-MOTIVO-RECHAZO
010510           END-IF
010520        END-IF
010530     END-IF
010540*
010550     IF SW-SOLICITUD-ACEPTADA AND TBR-SWAP-TYPE = 'INTEREST_RATE_SWAP'
010560        IF TBR-FIXED-RATE < ZERO
010570           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010580           MOVE 'FIXED RATE DEBE SER MAYOR O IGUAL A CERO'
010590                                      TO WS-MOTIVO-RECHAZO
010600        END-IF
010610        IF SW-SOLICITUD-ACEPTADA
010620           MOVE 'N'                   TO SW-ITEM-ESTADO
010630     MOVE 1 TO WS-I
010640     PERFORM 2541-EXPLORAR-INDICE
010650        THRU 2541-EXPLORAR-INDICE-EXIT
010660        UNTIL WS-I > 5
010670           IF SW-ITEM-NO-ENCONTRADO
010680              PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010690              MOVE 'FLOATING RATE INDEX NO SOPORTADO'
010700                                      TO WS-MOTIVO-RECHAZO
010710           END-IF
010720        END-IF
010730        IF SW-SOLICITUD-ACEPTADA AND TBR-PAYMENT-FREQUENCY = SPACES
010740           PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
010750           MOVE 'PAYMENT FREQUENCY REQUERIDA'
010760                                      TO WS-MOTIVO-RECHAZO
010770        END-IF
010780     END-IF
010790*
010800     .
010810 2540-VALIDAR-SWAP-EXIT.
010820     EXIT.
010830************************************************************
010840* 2541-EXPLORAR-INDICE                                           *
010850************************************************************
010860 2541-EXPLORAR-INDICE.
010870
010880     IF TBR-FLOATING-RATE-INDEX = RT-INDICE-FLOT(WS-I)
010890   SET SW-ITEM-ENCONTRADO TO TRUE
010900     END-IF
010910     ADD 1 TO WS-I
010920     .
010930 2541-EXPLORAR-INDICE-EXIT.
010940     EXIT.
010950******************************************************************
010960* 2600-VALIDAR-UNICIDAD                                          *
010970*   TRADE-REFERENCE DEBE SER UNICA EN EL LIBRO DIARIO. SE        *
010980*   BUSCA POR EXPLORACION LINEAL DE LA TABLA EN MEMORIA.         *
010990******************************************************************
011000 2600-VALIDAR-UNICIDAD.
011010*
011020     MOVE 1 TO WS-I
011030     PERFORM 2601-EXPLORAR-REFERENCIA
011040  THRU 2601-EXPLORAR-REFERENCIA-EXIT
011050  UNTIL WS-I > TB-REF-TOTAL
011060*
011070     .
011080 2600-VALIDAR-UNICIDAD-EXIT.
011090     EXIT.
011100************************************************************
011110* 2601-EXPLORAR-REFERENCIA                                       *
011120************************************************************
011130 2601-EXPLORAR-REFERENCIA.
011140
011150     IF TBR-TRADE-REFERENCE = TB-REFERENCIA(WS-I)
011160   PERFORM 2250-RECHAZAR THRU 2250-RECHAZAR-EXIT
011170   MOVE 'TRADE REFERENCE YA EXISTE'  TO WS-MOTIVO-RECHAZO
011180   MOVE TB-REF-TOTAL                 TO WS-I
011190     END-IF
011200     ADD 1 TO WS-I
011210     .
011220 2601-EXPLORAR-REFERENCIA-EXIT.
011230     EXIT.
011240******************************************************************
011250* 2700-CONSTRUIR-TRADE                                           *
011260*   ARMA EL TRADE-RECORD A PARTIR DE LA SOLICITUD Y LA           *
011270*   CONTRAPARTE (TradeFactoryService).                           *
011280******************************************************************
011290 2700-CONSTRUIR-TRADE.
011300*
011310     MOVE AC-SIG-TRADE-ID              TO TRC-TRADE-ID
011320     MOVE TBR-TRADE-REFERENCE          TO TRC-TRADE-REFERENCE
011330     MOVE TBR-COUNTERPARTY-ID          TO TRC-COUNTERPARTY-ID
011340     MOVE TBR-PRODUCT-TYPE              TO TRC-PRODUCT-TYPE
011350     MOVE TBR-BASE-CURRENCY             TO TRC-BASE-CURRENCY
011360     MOVE TBR-QUOTE-CURRENCY            TO TRC-QUOTE-CURRENCY
011370     MOVE TBR-NOTIONAL-AMOUNT           TO TRC-NOTIONAL-AMOUNT
011380     MOVE TBR-OPTION-TYPE               TO TRC-OPTION-TYPE
011390     MOVE TBR-STRIKE-PRICE               TO TRC-STRIKE-PRICE
011400     MOVE TBR-SPOT-RATE                  TO TRC-SPOT-RATE
011410     MOVE TBR-FORWARD-RATE               TO TRC-FORWARD-RATE
011420     MOVE TBR-EXOTIC-OPTION-TYPE         TO TRC-EXOTIC-OPTION-TYPE
011430     MOVE TBR-BARRIER-LEVEL              TO TRC-BARRIER-LEVEL
011440     MOVE TBR-KNOCK-IN-OUT               TO TRC-KNOCK-IN-OUT
011450     MOVE TBR-OBSERVATION-FREQ           TO TRC-OBSERVATION-FREQ
011460     MOVE TBR-SWAP-TYPE                  TO TRC-SWAP-TYPE
011470     MOVE TBR-NEAR-LEG-AMOUNT            TO TRC-NEAR-LEG-AMOUNT
011480     MOVE TBR-FAR-LEG-AMOUNT             TO TRC-FAR-LEG-AMOUNT
011490     MOVE TBR-NEAR-LEG-RATE              TO TRC-NEAR-LEG-RATE
011500     MOVE TBR-FAR-LEG-RATE               TO TRC-FAR-LEG-RATE
011510     MOVE TBR-NEAR-LEG-DATE               TO TRC-NEAR-LEG-DATE
011520     MOVE TBR-FAR-LEG-DATE                TO TRC-FAR-LEG-DATE
011530     MOVE TBR-FIXED-RATE                  TO TRC-FIXED-RATE
011540     MOVE TBR-FLOATING-RATE-INDEX         TO TRC-FLOATING-RATE-INDEX
011550     MOVE TBR-PAYMENT-FREQUENCY           TO TRC-PAYMENT-FREQUENCY
011560     MOVE TBR-TRADE-DATE                  TO TRC-TRADE-DATE
011570     MOVE TBR-VALUE-DATE                  TO TRC-VALUE-DATE
011580     MOVE TBR-MATURITY-DATE               TO TRC-MATURITY-DATE
011590     MOVE TBR-PREMIUM-AMOUNT              TO TRC-PREMIUM-AMOUNT
011600     MOVE TBR-PREMIUM-CURRENCY            TO TRC-PREMIUM-CURRENCY
011610     MOVE CT-CREADO-POR                   TO TRC-CREATED-BY
011620*
011630*--- CLASIFICACION CONTADO VS TERMINO PARA PRODUCTOS FX ----------
011640     IF TBR-PRODUCT-TYPE = 'FX_FORWARD' OR TBR-PRODUCT-TYPE = 'FX_SPOT'
011650        MOVE TBR-TRADE-DATE               TO WS-DIF-FECHA-1
011660        MOVE TBR-VALUE-DATE               TO WS-DIF-FECHA-2
011670        PERFORM 4450-CALC-DIFERENCIA-DIAS
011680           THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
011690        IF WS-JF-DIF < CT-SPOT-FWD-CORTE-DIAS
011700           SET SW-ES-SPOT               TO TRUE
011710           MOVE 'Y'                     TO TRC-IS-SPOT-TRADE
011720        ELSE
011730           SET SW-ES-TERMINO            TO TRUE
011740           MOVE 'N'                     TO TRC-IS-SPOT-TRADE
011750        END-IF
011760     ELSE
011770        MOVE 'N'                        TO TRC-IS-SPOT-TRADE
011780     END-IF
011790*
011800     .
011810 2700-CONSTRUIR-TRADE-EXIT.
011820     EXIT.
011830******************************************************************
011840* 2800-CALC-PRIMA-DEFECTO                                        *
011850*   SI EL TRADE ES UNA OPCION Y NO SE SUMINISTRO PRIMA, SE       *
011860*   CALCULA LA PRIMA POR DEFECTO (TradeBusinessLogicService).    *
011870******************************************************************
011880 2800-CALC-PRIMA-DEFECTO.
011890*
011900     IF (TRC-PRODUCT-TYPE = 'VANILLA_OPTION'
011910            OR TRC-PRODUCT-TYPE = 'EXOTIC_OPTION')
011920           AND TBR-PREMIUM-SUPPLIED NOT = 'Y'
011930        PERFORM 4100-CALC-PRIMA
011940           THRU 4100-CALC-PRIMA-EXIT
011950        MOVE TRC-BASE-CURRENCY          TO TRC-PREMIUM-CURRENCY
011960     END-IF
011970*
011980     .
011990 2800-CALC-PRIMA-DEFECTO-EXIT.
012000     EXIT.
012010******************************************************************
012020* 2900-GRABAR-ACEPTADO                                           *
012030******************************************************************
012040 2900-GRABAR-ACEPTADO.
012050*
012060     MOVE 'PENDING'                    TO TRC-TRADE-STATUS
012070*
012080     WRITE TRADE-LEDGER FROM TRC-TRADE-RECORD
012090     IF FS-LDG NOT = '00'
012100        DISPLAY '*** ERROR AL ESCRIBIR TRADE-LEDGER - '
012110                'FILE STATUS = ' FS-LDG ' REF: '
012120                TRC-TRADE-REFERENCE
012130     END-IF
012140*
012150     ADD 1 TO AC-REGISTROS-ACEPTADOS
012160     ADD 1 TO AC-SIG-TRADE-ID
012170*
012180     IF TB-REF-TOTAL < CT-MAX-REFERENCIAS
012190        ADD 1 TO TB-REF-TOTAL
012200        MOVE TRC-TRADE-REFERENCE        TO TB-REFERENCIA(TB-REF-TOTAL)
012210     END-IF
012220*
012230     IF TRC-NOTIONAL-AMOUNT > CT-OPERACION-GRANDE-TOPE
012240        PERFORM 3200-REPORTAR-OPERACION-GRANDE
012250           THRU 3200-REPORTAR-OPERACION-GRANDE-EXIT
012260     END-IF
012270*
012280     .
012290 2900-GRABAR-ACEPTADO-EXIT.
012300     EXIT.
012310******************************************************************
012320* 2950-GRABAR-RECHAZO                                            *
012330******************************************************************
012340 2950-GRABAR-RECHAZO.
012350*
012360     MOVE TBR-TRADE-REFERENCE          TO RJR-TRADE-REFERENCE
012370     MOVE WS-MOTIVO-RECHAZO             TO RJR-REJECT-REASON
012380     WRITE RECHAZOS FROM RJR-REJECT-RECORD
012390     IF FS-RCH NOT = '00'
012400        DISPLAY '*** ERROR AL ESCRIBIR RECHAZOS - '
012410                'FILE STATUS = ' FS-RCH
012420     END-IF
012430*
012440     ADD 1 TO AC-REGISTROS-RECHAZADOS
012450*
012460     .
012470 2950-GRABAR-RECHAZO-EXIT.
012480     EXIT.
012490******************************************************************
012500* 3000-FIN                                                       *
012510******************************************************************
012520 3000-FIN.
012530*
012540     CLOSE TRADE-BOOKING-IN
012550           CONTRAPARTE-MAESTRO
012560           TRADE-LEDGER
012570           RECHAZOS
012580*
012590     PERFORM 3100-IMPRIMIR-RESUMEN
012600        THRU 3100-IMPRIMIR-RESUMEN-EXIT
012610*
012620     .
012630 3000-FIN-EXIT.
012640     EXIT.
012650******************************************************************
012660* 3100-IMPRIMIR-RESUMEN                                          *
012670******************************************************************
012680 3100-IMPRIMIR-RESUMEN.
012690*
012700     DISPLAY 'FX TRADE BOOKING BATCH RUN SUMMARY'
012710     DISPLAY 'RUN DATE:                 ' WS-FECHA-CORRIDA
012720*
012730     MOVE AC-REGISTROS-LEIDOS           TO WS-CONTADOR-EDIT
012740     DISPLAY 'RECORDS READ:             ' WS-CONTADOR-EDIT
012750*
012760     MOVE AC-REGISTROS-ACEPTADOS         TO WS-CONTADOR-EDIT
012770     DISPLAY 'RECORDS ACCEPTED:         ' WS-CONTADOR-EDIT
012780*
012790     MOVE AC-REGISTROS-RECHAZADOS        TO WS-CONTADOR-EDIT
012800     DISPLAY 'RECORDS REJECTED:         ' WS-CONTADOR-EDIT
012810*
012820     MOVE AC-OPERACIONES-GRANDES         TO WS-CONTADOR-EDIT
012830     DISPLAY 'LARGE TRADES (>10M):      ' WS-CONTADOR-EDIT
012840*
012850     .
012860 3100-IMPRIMIR-RESUMEN-EXIT.
012870     EXIT.
012880******************************************************************
012890* 3200-REPORTAR-OPERACION-GRANDE                                 *
012900******************************************************************
012910 3200-REPORTAR-OPERACION-GRANDE.
012920*
012930     ADD 1 TO AC-OPERACIONES-GRANDES
012940     DISPLAY '*** OPERACION GRANDE (> 10.000.000) - REF: '
012950             TRC-TRADE-REFERENCE ' NOTIONAL: '
012960             TRC-NOTIONAL-AMOUNT
012970*
012980     .
012990 3200-REPORTAR-OPERACION-GRANDE-EXIT.
013000     EXIT.
013010******************************************************************
013020* 4000-CALC-DIA-SEMANA                                           *
013030*   DIA DE LA SEMANA DE WS-DIA-SEM-FECHA (DateUtils - SIN USO    *
013040*   DE FUNCIONES INTRINSECAS, POR NUMERO DE DIA JULIANO).        *
013050******************************************************************
013060 4000-CALC-DIA-SEMANA.
013070*
013080     MOVE WS-DIA-SEM-FECHA(1:4)         TO WS-JF-ANO
013090     MOVE WS-DIA-SEM-FECHA(5:2)         TO WS-JF-MES
013100     MOVE WS-DIA-SEM-FECHA(7:2)         TO WS-JF-DIA
013110     PERFORM 4400-CALC-NUM-JULIANO
013120        THRU 4400-CALC-NUM-JULIANO-EXIT
013130*
013140     DIVIDE WS-JF-JULIANO BY 7 GIVING WS-JF-COCIENTE
013150            REMAINDER WS-DIA-SEMANA
013160*
013170     .
013180 4000-CALC-DIA-SEMANA-EXIT.
013190     EXIT.
013200******************************************************************
013210* 4100-CALC-PRIMA                                                *
013220*   PRIMA POR DEFECTO = NOTIONAL X TASA AJUSTADA POR TENOR       *
013230*   (TradeCalculationUtils.calculatePremium).                    *
013240******************************************************************
013250 4100-CALC-PRIMA.
013260*
013270     MOVE TRC-VALUE-DATE                TO WS-DIF-FECHA-1
013280     MOVE TRC-MATURITY-DATE             TO WS-DIF-FECHA-2
013290     PERFORM 4450-CALC-DIFERENCIA-DIAS
013300        THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
013310*
013320     EVALUATE TRUE
013330         WHEN WS-JF-DIF > CT-PRIMA-TENOR-LARGO-DIAS
013340             MOVE CT-PRIMA-TASA-LARGA    TO WS-PRIMA-TASA
013350         WHEN WS-JF-DIF < CT-PRIMA-TENOR-CORTO-DIAS
013360             MOVE CT-PRIMA-TASA-CORTA    TO WS-PRIMA-TASA
013370         WHEN OTHER
013380             MOVE CT-PRIMA-TASA-BASE     TO WS-PRIMA-TASA
013390     END-EVALUATE
013400*
013410     COMPUTE TRC-PREMIUM-AMOUNT ROUNDED =
013420             TRC-NOTIONAL-AMOUNT * WS-PRIMA-TASA
013430*
013440     .
013450 4100-CALC-PRIMA-EXIT.
013460     EXIT.
013470******************************************************************
013480* 4150-CALC-PNL                                                  *
013490*   CALCULO DE GANANCIA/PERDIDA SIMPLIFICADA (PnL). UTILITARIO   *
013500*   DE LA BIBLIOTECA DE CALCULO - NO SE INVOCA DESDE EL FLUJO    *
013510*   DE RESERVA DE OPERACIONES (DISPONIBLE PARA OTROS PROCESOS).  *
013520******************************************************************
013530 4150-CALC-PNL.
013540*
013550     COMPUTE WS-PNL-CALCULADO ROUNDED =
013560             TRC-NOTIONAL-AMOUNT * (TRC-SPOT-RATE - TRC-STRIKE-PRICE)
013570*
013580     .
013590 4150-CALC-PNL-EXIT.
013600     EXIT.
013610******************************************************************
013620* 4200-ES-FECHA-VALOR-VALIDA                                     *
013630*   WS-DIF-FECHA-1 = TRADE DATE, WS-DIF-FECHA-2 = VALUE DATE.    *
013640*   VALIDA T+1 MINIMO Y DIA LABORAL.                             *
013650******************************************************************
013660 4200-ES-FECHA-VALOR-VALIDA.
013670*
013680     SET  SW-FECHA-VALOR-VALIDA         TO TRUE
013690*
013700     PERFORM 4450-CALC-DIFERENCIA-DIAS
013710        THRU 4450-CALC-DIFERENCIA-DIAS-EXIT
013720*
013730     IF WS-JF-DIF < 1
013740        SET SW-FECHA-VALOR-INVALIDA      TO TRUE
013750     ELSE
013760        MOVE WS-DIF-FECHA-2              TO WS-DIA-SEM-FECHA
013770        PERFORM 4000-CALC-DIA-SEMANA
013780           THRU 4000-CALC-DIA-SEMANA-EXIT
013790        IF WS-ES-FIN-DE-SEMANA
013800           SET SW-FECHA-VALOR-INVALIDA   TO TRUE
013810        END-IF
013820     END-IF
013830*
013840     .
013850 4200-ES-FECHA-VALOR-VALIDA-EXIT.
013860     EXIT.
013870******************************************************************
013880* 4300-CALC-RATIO-STRIKE-SPOT                                    *
013890*   RAZON STRIKE/SPOT REDONDEADA A 4 DECIMALES (AVISO ITM/OTM).  *
013900******************************************************************
013910 4300-CALC-RATIO-STRIKE-SPOT.
013920*
013930     COMPUTE WS-RATIO-STRIKE-SPOT ROUNDED =
013940             TBR-STRIKE-PRICE / TBR-SPOT-RATE
013950*
013960     .
013970 4300-CALC-RATIO-STRIKE-SPOT-EXIT.
013980     EXIT.
013990******************************************************************
014000* 4400-CALC-NUM-JULIANO                                          *
014010*   CONVIERTE WS-JF-ANO/MES/DIA A NUMERO DE DIA JULIANO EN       *
014020*   WS-JF-JULIANO (ALGORITMO ARITMETICO ESTANDAR - SIN USO DE    *
014030*   FUNCIONES INTRINSECAS NI DE TABLAS DE DIAS POR MES).         *
014040******************************************************************
014050 4400-CALC-NUM-JULIANO.
014060*
014070     COMPUTE WS-JF-A = (14 - WS-JF-MES) / 12
014080     COMPUTE WS-JF-Y = WS-JF-ANO + 4800 - WS-JF-A
014090     COMPUTE WS-JF-M = WS-JF-MES + (12 * WS-JF-A) - 3
014100*
014110     COMPUTE WS-JF-JULIANO =
014120             WS-JF-DIA
014130             + ((153 * WS-JF-M) + 2) / 5
014140             + (365 * WS-JF-Y)
014150             + (WS-JF-Y / 4)
014160             - (WS-JF-Y / 100)
014170             + (WS-JF-Y / 400)
014180             - 32045
014190*
014200     .
014210 4400-CALC-NUM-JULIANO-EXIT.
014220     EXIT.
014230******************************************************************
014240* 4450-CALC-DIFERENCIA-DIAS                                      *
014250*   DIFERENCIA EN DIAS ENTRE WS-DIF-FECHA-1 Y WS-DIF-FECHA-2     *
014260*   (WS-JF-DIF = FECHA-2 MENOS FECHA-1).                         *
014270******************************************************************
014280 4450-CALC-DIFERENCIA-DIAS.
014290*
014300     MOVE WS-DIF-FECHA-1(1:4)           TO WS-JF-ANO
014310     MOVE WS-DIF-FECHA-1(5:2)           TO WS-JF-MES
014320     MOVE WS-DIF-FECHA-1(7:2)           TO WS-JF-DIA
014330     PERFORM 4400-CALC-NUM-JULIANO
014340        THRU 4400-CALC-NUM-JULIANO-EXIT
014350     MOVE WS-JF-JULIANO                 TO WS-JF-JULIANO-1
014360*
014370     MOVE WS-DIF-FECHA-2(1:4)           TO WS-JF-ANO
014380     MOVE WS-DIF-FECHA-2(5:2)           TO WS-JF-MES
014390     MOVE WS-DIF-FECHA-2(7:2)           TO WS-JF-DIA
014400     PERFORM 4400-CALC-NUM-JULIANO
014410        THRU 4400-CALC-NUM-JULIANO-EXIT
014420     MOVE WS-JF-JULIANO                 TO WS-JF-JULIANO-2
014430*
014440     COMPUTE WS-JF-DIF = WS-JF-JULIANO-2 - WS-JF-JULIANO-1
014450*
014460     .
014470 4450-CALC-DIFERENCIA-DIAS-EXIT.
014480     EXIT.
