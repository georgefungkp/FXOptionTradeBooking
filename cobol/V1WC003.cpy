000100******************************************************************
000110*                                                                *
000120*  COPY   :  V1WC003                                             *
000130*                                                                *
000140*  FECHA CREACION: 14/03/1989                                    *
000150*                                                                *
000160*  AUTOR: R. QUINTERO                                            *
000170*                                                                *
000180*  APLICACION: MERCADO LIBRE DE DIVISAS. (V1) VENEZUELA.         *
000190*                                                                *
000200*  DESCRIPCION: LAYOUT DEL MAESTRO DE CONTRAPARTES (ENTIDADES    *
000210*               ELEGIBLES PARA OPERAR EN EL MERCADO DE DIVISAS). *
000220*               ARCHIVO RELATIVO, CLAVE = NUMERO DE REGISTRO     *
000230*               RELATIVO = CPM-COUNTERPARTY-ID.                 *
000240*                                                                *
000250******************************************************************
000260*   L O G   D E   M O D I F I C A C I O N E S                    *
000270******************************************************************
000280*  FECHA     AUTOR     TICKET    DESCRIPCION                     *
000290*----------  --------  --------  ---------------------------    *
000300*  14/03/89  RQUINT    V1-0001   CREACION ORIGINAL               *
000310*  19/07/95  LMARQUEZ  V1-0167   AGREGADO LEI-CODE (ISO 17442)   *
000320*  11/11/98  JPENA     V1-0299   REVISION Y2K (SIN CAMBIOS)      *
000330*  23/04/02  MSILVA    V1-0341   AGREGADO SWIFT-CODE/RATING      *
000340******************************************************************
000350*
000360 01  CPM-COUNTERPARTY-RECORD.
000370     05  CPM-COUNTERPARTY-ID         PIC 9(09).
000380     05  CPM-COUNTERPARTY-CODE       PIC X(10).
000390     05  CPM-NAME                    PIC X(255).
000400*
000410     05  CPM-LEI-CODE                PIC X(20).
000420     05  CPM-LEI-CODE-R      REDEFINES CPM-LEI-CODE.
000430         10  CPM-LEI-LOU-PFX         PIC X(04).
000440         10  CPM-LEI-RESERVADO       PIC X(02).
000450         10  CPM-LEI-ENTIDAD         PIC X(12).
000460         10  CPM-LEI-CHECK-DIGIT     PIC X(02).
000470*
000480     05  CPM-SWIFT-CODE              PIC X(11).
000490     05  CPM-SWIFT-CODE-R    REDEFINES CPM-SWIFT-CODE.
000500         10  CPM-SWIFT-BANCO         PIC X(04).
000510         10  CPM-SWIFT-PAIS          PIC X(02).
000520         10  CPM-SWIFT-PLAZA         PIC X(02).
000530         10  CPM-SWIFT-SUCURSAL      PIC X(03).
000540*
000550     05  CPM-CREDIT-RATING           PIC X(05).
000560     05  CPM-CREDIT-RATING-R REDEFINES CPM-CREDIT-RATING.
000570         10  CPM-RATING-LETRA        PIC X(03).
000580         10  CPM-RATING-MODIF        PIC X(02).
000590*
000600     05  CPM-IS-ACTIVE               PIC X(01).
000610     05  FILLER                      PIC X(30).
